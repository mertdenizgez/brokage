000100*****************************************************************
000200* CUSTREC.CPY
000300* CUSTOMER MASTER RECORD LAYOUT  -  CUST.MAS  (INDEXED, KEY=
000400* CUST-ID).  ONE ENTRY PER BROKERAGE CUSTOMER.  CARRIED OVER
000500* FROM THE OLD STOCKAPP CUST.IT FILE WHEN THE LEDGER WAS TAKEN
000600* OFF TUXEDO AND PUT ON THE NIGHTLY BATCH STREAM.
000700*****************************************************************
000800* CHANGE LOG
000900*   1984-06-05 RJK  ORIGINAL STOCKAPP CUST.IT LAYOUT (TUXEDO).
001000*   1987-03-12 LMH  REWORKED AS CUSTREC FOR THE LEDGER BATCH       CR-1108
001100*                   REWRITE, REQ CR-1108.  ADDED ROLE BYTE.        CR-1108
001200*   1993-11-20 LMH  ADDED CUST-ID-PARTS REDEFINES FOR THE OLD      CR-1602
001300*                   BRANCH-PREFIXED ACCOUNT NUMBERS, REQ           CR-1602
001400*                   CR-1602.                                       CR-1602
001500*****************************************************************
001600 01  CUST-RECORD.
001700*    ---------------------------------------------------------
001800*    PRIMARY KEY
001900*    ---------------------------------------------------------
002000     05  CUST-ID                     PIC 9(09).
002100     05  CUST-ID-PARTS REDEFINES CUST-ID.
002200         10  CUST-ID-BRANCH          PIC 9(03).
002300         10  CUST-ID-SEQ-NBR         PIC 9(06).
002400*    ---------------------------------------------------------
002500*    LOGIN / CLASSIFICATION
002600*    ---------------------------------------------------------
002700     05  CUST-USERNAME               PIC X(30).
002800     05  CUST-ROLE                   PIC X(08).
002900         88  CUST-IS-ADMIN               VALUE "ADMIN   ".
003000         88  CUST-IS-CUSTOMER            VALUE "CUSTOMER".
003100*    ---------------------------------------------------------
003200*    NAME BLOCK
003300*    ---------------------------------------------------------
003400     05  CUST-NAME-BLOCK.
003500         10  CUST-FIRST-NAME         PIC X(30).
003600         10  CUST-LAST-NAME          PIC X(30).
003700     05  CUST-NAME-FLAT REDEFINES CUST-NAME-BLOCK
003800                                     PIC X(60).
003900*    ---------------------------------------------------------
004000*    CONTACT
004100*    ---------------------------------------------------------
004200     05  CUST-EMAIL                  PIC X(50).
004300*    ---------------------------------------------------------
004400*    RUN-TO-RUN BOOKKEEPING ONLY -- NOT PART OF THE CUSTOMER
004500*    MASTER PROPER, KEPT LOCAL TO THE BATCH LEDGER
004600*    ---------------------------------------------------------
004700     05  CUST-SEEDED-DATE            PIC 9(08).
004800     05  CUST-FILLER                 PIC X(17).
