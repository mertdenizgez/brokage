000100*****************************************************************
000200* ASSETREC.CPY
000300* ASSET (POSITION) MASTER RECORD LAYOUT  -  ASSET.MAS (INDEXED,
000400* COMPOSITE KEY = ASSET-CUST-ID + ASSET-SYMBOL).  ONE ENTRY PER
000500* CUSTOMER PER SYMBOL HELD.  SYMBOL "TRY" IS THE CASH/COLLATERAL
000600* POSITION; EVERY OTHER VALID SYMBOL IS A STOCK POSITION.
000700*****************************************************************
000800* CHANGE LOG
000900*   1987-03-12 LMH  ORIGINAL LAYOUT, REQ CR-1108 (REPLACES THE     CR-1108
001000*                   OLD STOCKAPP QUOTE.IT FUND-PRICE FILE --       CR-1108
001100*                   THIS FILE HOLDS HOLDINGS, NOT PRICES).         CR-1108
001200*   1990-09-24 LMH  ADDED ASSET-USABLE-SIZE FOR ORDER RESERVE/     CR-1340
001300*                   RELEASE, REQ CR-1340.                          CR-1340
001400*   2004-03-02 DWP  ADDED ASSET-KEY-DISPLAY REDEFINES FOR THE      CR-4689
001500*                   AUDIT LOG LINE, REQ CR-4689.                   CR-4689
001600*****************************************************************
001700 01  ASSET-RECORD.
001800*    ---------------------------------------------------------
001900*    COMPOSITE KEY
002000*    ---------------------------------------------------------
002100     05  ASSET-KEY-FIELDS.
002200         10  ASSET-CUST-ID           PIC 9(09).
002300         10  ASSET-SYMBOL            PIC X(10).
002400             88  ASSET-IS-CURRENCY       VALUE "TRY       ".
002500     05  ASSET-KEY-DISPLAY REDEFINES ASSET-KEY-FIELDS
002600                                     PIC X(19).
002700*    ---------------------------------------------------------
002800*    HOLDING
002900*    ---------------------------------------------------------
003000     05  ASSET-AMOUNTS.
003100         10  ASSET-SIZE              PIC S9(17)V99.
003200         10  ASSET-USABLE-SIZE       PIC S9(17)V99.
003300*    ---------------------------------------------------------
003400*    FLAT VIEW OF BOTH AMOUNTS TOGETHER, USED WHEN THE
003500*    RESERVE/RELEASE PARAGRAPHS BLOCK-MOVE THE PAIR TO THE
003600*    AUDIT LOG LINE IN ONE SHOT
003700*    ---------------------------------------------------------
003800     05  ASSET-AMOUNTS-DISPLAY REDEFINES ASSET-AMOUNTS
003900                                     PIC X(38).
004000     05  ASSET-FILLER                PIC X(20).
