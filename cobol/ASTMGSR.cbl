000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ASTMGSR  -  ASSET MANAGEMENT SERVICE
000700*
000800* LOOKS UP, CREATES, AND MUTATES A CUSTOMER'S POSITION RECORD IN
000900* A GIVEN ASSET.  CALLED BY ORDCRSR, ORDMTSR, ORDCNSR AND
001000* ORDSEED -- NEVER RUN STAND-ALONE.  GROWN OUT OF THE OLD
001100* STOCKAPP FUNDUPSR.CBL FUND-FILE UPDATE SERVICE: SAME
001200* READ-BY-KEY / DELETE-THEN-WRITE SHAPE, NOW DISPATCHED OFF A
001300* FUNCTION CODE SO ONE COPY OF THE FILE-HANDLING CODE SERVES
001400* ALL SIX ASSET OPERATIONS INSTEAD OF SIX SEPARATE SERVERS.
001500*****************************************************************
001600* CHANGE LOG
001700*   1987-03-12 LMH  ORIGINAL, SPLIT OUT OF FUNDUPSR FOR THE        CR-1108
001800*                   LEDGER BATCH REWRITE, REQ CR-1108.             CR-1108
001900*   1990-09-24 LMH  ADDED RESERV/RELEAS FUNCTIONS FOR ORDER        CR-1340
002000*                   EARMARKING, REQ CR-1340.                       CR-1340
002100*   1993-11-20 LMH  ADDED GETCR/ADDSZ GET-OR-CREATE PATH FOR       CR-1602
002200*                   THE BUY-SIDE SETTLEMENT CALL, REQ CR-1602.     CR-1602
002300*   1999-01-06 RJK  Y2K: FILE-ASSET-KEY DATE STAMP NOT CARRIED
002400*                   IN THIS FILE -- NO CHANGE REQUIRED, LOGGED
002500*                   FOR THE Y2K SIGN-OFF BINDER.
002600*   2004-03-02 DWP  ADDED SUBSZ, SPLIT THE TOTAL-SIZE-ONLY         CR-4689
002700*                   SUBTRACT OUT OF RELEAS PER THE SELL-SIDE       CR-4689
002800*                   SETTLEMENT RULE, REQ CR-4689.                  CR-4689
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.    ASTMGSR.
003200 AUTHOR.        L M HOLLOWAY.
003300 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
003400 DATE-WRITTEN.  1987-03-12.
003500 DATE-COMPILED.
003600 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  USL-486.
004100 OBJECT-COMPUTER.  USL-486.
004200 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ASSET-FILE ASSIGN "ASSET.MAS"
004700         ORGANIZATION INDEXED
004800         ACCESS DYNAMIC
004900         RECORD KEY ASSET-KEY-FIELDS OF ASSET-RECORD
005000         STATUS FILE-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  ASSET-FILE; RECORD 77.
005500     COPY ASSETREC.
005600*
005700 WORKING-STORAGE SECTION.
005800*****************************************************************
005900* FILE STATUS
006000*****************************************************************
006100 01  FILE-STATUS.
006200     05  STATUS-1                    PIC X.
006300     05  STATUS-2                    PIC X.
006400*
006500 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
006600 77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
006700 77  REC-INSUFFICIENT                PIC S9(9) COMP-5 VALUE 3.
006800 77  REC-ERROR                       PIC S9(9) COMP-5 VALUE 9.
006900*
007000 01  WS-ZERO-AMOUNT                  PIC S9(17)V99 VALUE ZERO.
007100*****************************************************************
007200* LOG MESSAGE DEFINITIONS
007300*****************************************************************
007400 01  LOGMSG.
007500     05  FILLER          PIC X(10) VALUE "ASTMGSR =>".
007600     05  LOGMSG-TEXT     PIC X(60).
007700 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
007800*
007900 LINKAGE SECTION.
008000 01  LK-FUNCTION-CODE                PIC X(06).
008100     COPY ASSETREC REPLACING ASSET-RECORD BY LK-ASSET-REC.
008200 01  LK-AMOUNT                       PIC S9(17)V99.
008300 01  LK-RETURN-CODE                  PIC S9(09) COMP-5.
008400*
008500 PROCEDURE DIVISION USING LK-FUNCTION-CODE
008600                           LK-ASSET-REC
008700                           LK-AMOUNT
008800                           LK-RETURN-CODE.
008900*
009000 0000-MAINLINE.
009100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
009200     MOVE ZERO TO LK-RETURN-CODE.
009300     OPEN I-O ASSET-FILE.
009400     MOVE ASSET-KEY-FIELDS OF LK-ASSET-REC
009500                              TO ASSET-KEY-FIELDS OF ASSET-RECORD.
009600*
009700     EVALUATE LK-FUNCTION-CODE
009800         WHEN "GETCR "
009900             PERFORM 2000-GET-OR-CREATE
010000         WHEN "GETUP "
010100             PERFORM 2500-GET-FOR-UPDATE
010200         WHEN "RESERV"
010300             PERFORM 3000-RESERVE-USABLE
010400         WHEN "RELEAS"
010500             PERFORM 3500-RELEASE-USABLE
010600         WHEN "ADDSZ "
010700             PERFORM 4000-ADD-SIZE
010800         WHEN "SUBSZ "
010900             PERFORM 4500-SUBTRACT-SIZE
011000         WHEN OTHER
011100             MOVE REC-ERROR TO LK-RETURN-CODE
011200             MOVE "UNKNOWN FUNCTION CODE" TO LOGMSG-TEXT
011300             PERFORM 9000-DO-USERLOG
011400     END-EVALUATE.
011500*
011600     MOVE ASSET-RECORD TO LK-ASSET-REC.
011700     CLOSE ASSET-FILE.
011800     GOBACK.
011900*****************************************************************
012000* 2000-GET-OR-CREATE  -  FIND THE POSITION; IF NONE ON FILE YET,
012050* OPEN ONE AT ZERO SIZE SO THE CALLER ALWAYS GETS A RECORD BACK
012100*****************************************************************
012200 2000-GET-OR-CREATE.
012300     READ ASSET-FILE.
012400     IF STATUS-1 = "0"
012500         MOVE "POSITION FOUND" TO LOGMSG-TEXT
012600         PERFORM 9000-DO-USERLOG
012700         MOVE REC-FOUND TO LK-RETURN-CODE
012800     ELSE IF STATUS-1 = "2"
012900         MOVE ZERO TO ASSET-SIZE OF ASSET-RECORD
013000         MOVE ZERO TO ASSET-USABLE-SIZE OF ASSET-RECORD
013100         WRITE ASSET-RECORD
013200         MOVE "POSITION CREATED AT ZERO" TO LOGMSG-TEXT
013300         PERFORM 9000-DO-USERLOG
013400         MOVE REC-FOUND TO LK-RETURN-CODE
013500     ELSE
013600         MOVE REC-ERROR TO LK-RETURN-CODE
013700         MOVE "READ FAILED ON GET-OR-CREATE" TO LOGMSG-TEXT
013800         PERFORM 9000-DO-USERLOG-ERR.
013900*****************************************************************
014000* 2500-GET-FOR-UPDATE  -  ERRORS ("ASSET NOT FOUND") IF ABSENT
014100*****************************************************************
014200 2500-GET-FOR-UPDATE.
014300     READ ASSET-FILE.
014400     IF STATUS-1 = "0"
014500         MOVE REC-FOUND TO LK-RETURN-CODE
014600     ELSE IF STATUS-1 = "2"
014700         MOVE REC-NOT-FOUND TO LK-RETURN-CODE
014800         MOVE "ASSET NOT FOUND" TO LOGMSG-TEXT
014900         PERFORM 9000-DO-USERLOG-ERR
015000     ELSE
015100         MOVE REC-ERROR TO LK-RETURN-CODE
015200         MOVE "READ FAILED ON GET-FOR-UPDATE" TO LOGMSG-TEXT
015300         PERFORM 9000-DO-USERLOG-ERR.
015400*****************************************************************
015500* 3000-RESERVE-USABLE  -  BUSINESS RULE SS4: REJECT IF THE
015600* RESERVE AMOUNT EXCEEDS CURRENT USABLE SIZE
015700*****************************************************************
015800 3000-RESERVE-USABLE.
015900     PERFORM 2500-GET-FOR-UPDATE.
016000     IF LK-RETURN-CODE NOT = REC-FOUND
016100         GO TO 3000-EXIT.
016200     IF LK-AMOUNT < WS-ZERO-AMOUNT
016300         MOVE REC-ERROR TO LK-RETURN-CODE
016400         MOVE "RESERVE AMOUNT IS NEGATIVE" TO LOGMSG-TEXT
016500         PERFORM 9000-DO-USERLOG-ERR
016600         GO TO 3000-EXIT.
016700     IF LK-AMOUNT > ASSET-USABLE-SIZE OF ASSET-RECORD
016800         MOVE REC-INSUFFICIENT TO LK-RETURN-CODE
016900         MOVE "INSUFFICIENT USABLE SIZE" TO LOGMSG-TEXT
017000         PERFORM 9000-DO-USERLOG-ERR
017100         GO TO 3000-EXIT.
017200     SUBTRACT LK-AMOUNT FROM ASSET-USABLE-SIZE OF ASSET-RECORD.
017300     PERFORM 6000-REWRITE-ASSET.
017400 3000-EXIT.
017500     EXIT.
017600*****************************************************************
017700* 3500-RELEASE-USABLE  -  A RELEASE ALWAYS SUCCEEDS (RULE SS4)
017800*****************************************************************
017900 3500-RELEASE-USABLE.
018000     PERFORM 2500-GET-FOR-UPDATE.
018100     IF LK-RETURN-CODE NOT = REC-FOUND
018200         GO TO 3500-EXIT.
018300     IF LK-AMOUNT < WS-ZERO-AMOUNT
018400         MOVE REC-ERROR TO LK-RETURN-CODE
018500         MOVE "RELEASE AMOUNT IS NEGATIVE" TO LOGMSG-TEXT
018600         PERFORM 9000-DO-USERLOG-ERR
018700         GO TO 3500-EXIT.
018800     ADD LK-AMOUNT TO ASSET-USABLE-SIZE OF ASSET-RECORD.
018900     PERFORM 6000-REWRITE-ASSET.
019000 3500-EXIT.
019100     EXIT.
019200*****************************************************************
019300* 4000-ADD-SIZE  -  RULE SS6: TOTAL AND USABLE MOVE TOGETHER.
019400* GET-OR-CREATE FIRST -- THIS IS THE BUY-SIDE SETTLEMENT PATH.
019500*****************************************************************
019600 4000-ADD-SIZE.
019700     PERFORM 2000-GET-OR-CREATE.
019800     IF LK-RETURN-CODE NOT = REC-FOUND
019900         GO TO 4000-EXIT.
020000     ADD LK-AMOUNT TO ASSET-SIZE OF ASSET-RECORD.
020100     ADD LK-AMOUNT TO ASSET-USABLE-SIZE OF ASSET-RECORD.
020200     PERFORM 6000-REWRITE-ASSET.
020300 4000-EXIT.
020400     EXIT.
020500*****************************************************************
020600* 4500-SUBTRACT-SIZE  -  RULE SS6: TOTAL SIZE ONLY, USABLE SIZE
020700* WAS ALREADY DECREMENTED AT RESERVE TIME.
020800*****************************************************************
020900 4500-SUBTRACT-SIZE.
021000     PERFORM 2500-GET-FOR-UPDATE.
021100     IF LK-RETURN-CODE NOT = REC-FOUND
021200         GO TO 4500-EXIT.
021300     IF LK-AMOUNT > ASSET-SIZE OF ASSET-RECORD
021400         MOVE REC-INSUFFICIENT TO LK-RETURN-CODE
021500         MOVE "INSUFFICIENT TOTAL SIZE" TO LOGMSG-TEXT
021600         PERFORM 9000-DO-USERLOG-ERR
021700         GO TO 4500-EXIT.
021800     SUBTRACT LK-AMOUNT FROM ASSET-SIZE OF ASSET-RECORD.
021900     PERFORM 6000-REWRITE-ASSET.
022000 4500-EXIT.
022100     EXIT.
022200*****************************************************************
022300* 6000-REWRITE-ASSET  -  SHOP CONVENTION: DELETE THEN WRITE
022400* RATHER THAN REWRITE, CARRIED OVER FROM FUNDUPSR.
022500*****************************************************************
022600 6000-REWRITE-ASSET.
022700     DELETE ASSET-FILE.
022800     IF STATUS-1 NOT = "0"
022900         MOVE REC-ERROR TO LK-RETURN-CODE
023000         MOVE "DELETE FAILED ON REWRITE" TO LOGMSG-TEXT
023100         PERFORM 9000-DO-USERLOG-ERR
023200         GO TO 6000-EXIT.
023300     WRITE ASSET-RECORD.
023400     IF STATUS-1 NOT = "0"
023500         MOVE REC-ERROR TO LK-RETURN-CODE
023600         MOVE "WRITE FAILED ON REWRITE" TO LOGMSG-TEXT
023700         PERFORM 9000-DO-USERLOG-ERR.
023800 6000-EXIT.
023900     EXIT.
024000*****************************************************************
024100* AUDIT LOG PARAGRAPHS
024200*****************************************************************
024300 9000-DO-USERLOG.
024400     DISPLAY LOGMSG-TEXT UPON CONSOLE.
024500 9000-DO-USERLOG-ERR.
024600     DISPLAY LOGMSG-TEXT UPON CONSOLE.
