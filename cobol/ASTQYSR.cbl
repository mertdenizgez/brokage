000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ASTQYSR  -  ASSET POSITION LISTING SERVICE
000700*
000800* READS A SMALL FILE OF CUSTOMER IDS AND, FOR EACH ONE, LISTS
000900* EVERY POSITION RECORD THE CUSTOMER HOLDS -- TRY AND EVERY
001000* STOCK SYMBOL -- TO THE POSITION LISTING REPORT.  RUN ON
001100* DEMAND, SEPARATE FROM THE DAILY ORDER-PROCESSING RUN.
001200*
001300* GROWN OUT OF STOCKAPP FUNDPR.CBL -- SAME "ASK, CALL, PRINT,
001400* LOOP" SHAPE THE OLD FUND-PRICE SCREEN USED, WITH THE CRT
001500* ASK/ACCEPT PAIR REPLACED BY A READ OF A REQUEST FILE AND THE
001600* PRINT REPLACED BY A LISTING FILE, AND THE SINGLE-RECORD QUOTE
001700* LOOKUP REPLACED BY A START/READ-NEXT SWEEP OF EVERY POSITION
001800* A CUSTOMER HOLDS.
001900*****************************************************************
002000* CHANGE LOG
002100*   1987-05-01 LMH  ORIGINAL, REWORKED FROM FUNDPR FOR THE         CR-1108
002200*                   LEDGER BATCH REWRITE, REQ CR-1108.             CR-1108
002300*   1993-11-20 LMH  CHANGED FROM A SINGLE KEYED READ TO A          CR-1602
002400*                   START/READ-NEXT SWEEP SO ALL OF A CUSTOMER'S   CR-1602
002500*                   POSITIONS PRINT, NOT JUST ONE SYMBOL, REQ      CR-1602
002600*                   CR-1602.                                       CR-1602
002700*   1998-12-02 RJK  Y2K SIGN-OFF: NO DATE FIELDS CARRIED ON THE
002800*                   LISTING LINE -- NO CHANGE REQUIRED, LOGGED
002900*                   FOR THE BINDER.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ASTQYSR.
003300 AUTHOR.        L M HOLLOWAY.
003400 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
003500 DATE-WRITTEN.  1987-05-01.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  USL-486.
004200 OBJECT-COMPUTER.  USL-486.
004300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ASTQRY-FILE ASSIGN "ASTQRY.DAT"
004800         ORGANIZATION LINE SEQUENTIAL
004900         STATUS FILE-STATUS.
005000     SELECT ASSET-FILE ASSIGN "ASSET.MAS"
005100         ORGANIZATION INDEXED
005200         ACCESS DYNAMIC
005300         RECORD KEY ASSET-KEY-FIELDS OF ASSET-RECORD
005400         STATUS ASSET-FILE-STATUS.
005500     SELECT ASTLST-FILE ASSIGN "ASTLST.PRT"
005600         ORGANIZATION LINE SEQUENTIAL
005700         STATUS FILE-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ASTQRY-FILE.
006200 01  ASTQRY-REC.
006300     05  ASTQRY-CUST-ID              PIC 9(09).
006400     05  FILLER                      PIC X(71).
006500*
006600 FD  ASSET-FILE; RECORD 77.
006700     COPY ASSETREC.
006800*
006900 FD  ASTLST-FILE.
007000 01  ASTLST-REC                      PIC X(80).
007100*
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400* FILE STATUS
007500*****************************************************************
007600 01  FILE-STATUS.
007700     05  STATUS-1                    PIC X.
007800     05  STATUS-2                    PIC X.
007900 01  ASSET-FILE-STATUS.
008000     05  ASSET-STATUS-1              PIC X.
008100     05  ASSET-STATUS-2              PIC X.
008200*
008300 77  WS-EOF-QUERY-SW                 PIC X(01) VALUE "N".
008400     88  WS-EOF-QUERY                    VALUE "Y".
008500 77  WS-EOF-ASSET-SW                 PIC X(01) VALUE "N".
008600     88  WS-EOF-ASSET                    VALUE "Y".
008700 77  WS-POSITIONS-LISTED             PIC S9(07) COMP VALUE ZERO.
008800 77  WS-CUSTOMERS-READ               PIC S9(07) COMP VALUE ZERO.
008900*****************************************************************
009000* LISTING LINE, ONE PER POSITION -- REDEFINES THE PRINT AREA
009100* THE SAME WAY RPTLINE LAYS OUT THE DAILY RUN REPORT
009200*****************************************************************
009300 01  WS-LISTING-LINE.
009400     05  WS-LST-CUST-ID              PIC 9(09).
009500     05  FILLER                      PIC X(02).
009600     05  WS-LST-SYMBOL               PIC X(10).
009700     05  FILLER                      PIC X(02).
009800     05  WS-LST-SIZE                 PIC Z,ZZZ,ZZ9.99.
009900     05  FILLER                      PIC X(02).
010000     05  WS-LST-USABLE-SIZE          PIC Z,ZZZ,ZZ9.99.
010100     05  FILLER                      PIC X(40).
010200 01  WS-HEADING-LINE REDEFINES WS-LISTING-LINE PIC X(80).
010300*****************************************************************
010400* LOG MESSAGE DEFINITIONS
010500*****************************************************************
010600 01  LOGMSG.
010700     05  FILLER          PIC X(10) VALUE "ASTQYSR =>".
010800     05  LOGMSG-TEXT     PIC X(60).
010900 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
011000*
011100 PROCEDURE DIVISION.
011200*
011300 0000-MAINLINE.
011400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
011500     MOVE "Started" TO LOGMSG-TEXT.
011600     PERFORM 9000-DO-USERLOG.
011700     OPEN INPUT ASTQRY-FILE.
011800     OPEN INPUT ASSET-FILE.
011900     OPEN OUTPUT ASTLST-FILE.
012000*
012100     PERFORM 1000-READ-QUERY.
012200     PERFORM 2000-LIST-CUSTOMER UNTIL WS-EOF-QUERY.
012300*
012400     CLOSE ASTQRY-FILE.
012500     CLOSE ASSET-FILE.
012600     CLOSE ASTLST-FILE.
012700     MOVE "Ended" TO LOGMSG-TEXT.
012800     PERFORM 9000-DO-USERLOG.
012900     STOP RUN.
013000*****************************************************************
013100* 1000-READ-QUERY  -  NEXT CUSTOMER ID OFF THE REQUEST FILE
013200*****************************************************************
013300 1000-READ-QUERY.
013400     READ ASTQRY-FILE
013500         AT END
013600             SET WS-EOF-QUERY TO TRUE
013700         NOT AT END
013800             ADD 1 TO WS-CUSTOMERS-READ
013900     END-READ.
014000 1000-EXIT.
014100     EXIT.
014200*****************************************************************
014300* 2000-LIST-CUSTOMER  -  SWEEP ASSET-FILE FOR ONE CUSTOMER ID
014400*****************************************************************
014500 2000-LIST-CUSTOMER.
014600     MOVE ASTQRY-CUST-ID TO ASSET-CUST-ID OF ASSET-RECORD.
014700     MOVE LOW-VALUES TO ASSET-SYMBOL OF ASSET-RECORD.
014800     START ASSET-FILE KEY NOT < ASSET-KEY-FIELDS OF ASSET-RECORD
014900         INVALID KEY
015000             MOVE "2" TO ASSET-STATUS-1
015100     END-START.
015200     SET WS-EOF-ASSET TO FALSE.
015300     IF ASSET-STATUS-1 NOT = "0"
015400         MOVE "NO POSITIONS FOR CUSTOMER" TO LOGMSG-TEXT
015500         PERFORM 9000-DO-USERLOG
015600     ELSE
015700         PERFORM 2100-READ-NEXT-POSITION
015800         PERFORM 2200-WRITE-LISTING-LINE
015900             UNTIL WS-EOF-ASSET
016000                OR ASSET-CUST-ID OF ASSET-RECORD
016100                   NOT = ASTQRY-CUST-ID.
016200*
016300     PERFORM 1000-READ-QUERY.
016400 2000-EXIT.
016500     EXIT.
016600*****************************************************************
016700* 2100-READ-NEXT-POSITION
016800*****************************************************************
016900 2100-READ-NEXT-POSITION.
017000     READ ASSET-FILE NEXT RECORD
017100         AT END
017200             SET WS-EOF-ASSET TO TRUE
017300     END-READ.
017400 2100-EXIT.
017500     EXIT.
017600*****************************************************************
017700* 2200-WRITE-LISTING-LINE
017800*****************************************************************
017900 2200-WRITE-LISTING-LINE.
018000     MOVE ASSET-CUST-ID OF ASSET-RECORD TO WS-LST-CUST-ID.
018100     MOVE ASSET-SYMBOL OF ASSET-RECORD TO WS-LST-SYMBOL.
018200     MOVE ASSET-SIZE OF ASSET-RECORD TO WS-LST-SIZE.
018300     MOVE ASSET-USABLE-SIZE OF ASSET-RECORD TO
018400                                            WS-LST-USABLE-SIZE.
018500     WRITE ASTLST-REC FROM WS-LISTING-LINE.
018600     ADD 1 TO WS-POSITIONS-LISTED.
018700     PERFORM 2100-READ-NEXT-POSITION.
018800 2200-EXIT.
018900     EXIT.
019000*****************************************************************
019100* AUDIT LOG PARAGRAPHS
019200*****************************************************************
019300 9000-DO-USERLOG.
019400     DISPLAY LOGMSG-TEXT UPON CONSOLE.
