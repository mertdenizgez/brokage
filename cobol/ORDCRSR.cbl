000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDCRSR  -  ORDER CREATION / RESERVATION SERVICE
000700*
000800* VALIDATES A NEW ORDER REQUEST, EARMARKS THE COLLATERAL (BUY)
000900* OR SHARES (SELL) NEEDED TO COVER IT OUT OF THE CUSTOMER'S
001000* USABLE POSITION, AND FILES THE ORDER AS PENDING.  CALLED BY
001100* ORDRUN ONCE PER "C" TRANSACTION ON THE DAILY REQUEST FILE.
001200*
001300* GROWN OUT OF STOCKAPP BUYSR.CBL -- SAME READ-BY-KEY / CHECK /
001400* WRITE SHAPE THAT BUYSR USED AGAINST CUST.IT, NOW POINTED AT
001500* THE ORDER MASTER, WITH THE FUND-PRICE LOOKUP (THE OLD TPCALL
001600* TO FUNDPRSR) REPLACED BY A CALL TO ASTMGSR FOR THE RESERVE.
001700*****************************************************************
001800* CHANGE LOG
001900*   1987-04-02 LMH  ORIGINAL, REWORKED FROM BUYSR FOR THE          CR-1108
002000*                   LEDGER BATCH REWRITE, REQ CR-1108.             CR-1108
002100*   1990-09-24 LMH  ADDED THE SELL-SIDE RESERVE PATH -- BUYSR      CR-1340
002200*                   ONLY EVER HANDLED THE BUY LEG, REQ CR-1340.    CR-1340
002300*   1993-11-20 LMH  MOVED THE SYMBOL EDIT INTO ITS OWN             CR-1602
002400*                   PARAGRAPH SO ASTMGSR COULD SHARE THE SAME      CR-1602
002500*                   RULE, REQ CR-1602.                             CR-1602
002600*   1999-01-06 RJK  Y2K: WINDOWED THE ACCEPT FROM DATE YEAR ON     CR-2210
002700*                   THE ORDER-CREATED TIMESTAMP STAMP SO IT DOES   CR-2210
002800*                   NOT ROLL BACK TO 19XX AFTER THE CENTURY        CR-2210
002900*                   TURNS, REQ CR-2210.                            CR-2210
003000*   2005-09-30 DWP  DROPPED THE TUXEDO TPCALL/TPSVCSTART SHELL     CR-4777
003100*                   IN FAVOR OF A PLAIN CALL FROM ORDRUN, REQ      CR-4777
003200*                   CR-4777 (BATCH CONVERSION).                    CR-4777
003300*   2007-08-22 DWP  SEED THE ORDER RECORD FROM THE REQUEST UP      CR-4940
003400*                   FRONT, BEFORE ANY EDIT RUNS, SO A REJECTED     CR-4940
003500*                   CREATE STILL ECHOES CUST/SYMBOL/AMOUNT BACK    CR-4940
003600*                   TO ORDRUN FOR THE RUN REPORT, REQ CR-4940.     CR-4940
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    ORDCRSR.
004000 AUTHOR.        L M HOLLOWAY.
004100 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
004200 DATE-WRITTEN.  1987-04-02.
004300 DATE-COMPILED.
004400 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  USL-486.
004900 OBJECT-COMPUTER.  USL-486.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS UPPER-LETTER IS "A" THRU "Z".
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ORDER-FILE ASSIGN "ORDER.MAS"
005700         ORGANIZATION INDEXED
005800         ACCESS DYNAMIC
005900         RECORD KEY ORDER-ID OF ORDER-RECORD
006000         STATUS FILE-STATUS.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ORDER-FILE; RECORD 106.
006500     COPY ORDERREC.
006600*
006700 WORKING-STORAGE SECTION.
006800*****************************************************************
006900* FILE STATUS
007000*****************************************************************
007100 01  FILE-STATUS.
007200     05  STATUS-1                    PIC X.
007300     05  STATUS-2                    PIC X.
007400*
007500 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
007600 77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
007700 77  REC-INSUFFICIENT                PIC S9(9) COMP-5 VALUE 3.
007800 77  REC-REJECTED                    PIC S9(9) COMP-5 VALUE 4.
007900 77  REC-ERROR                       PIC S9(9) COMP-5 VALUE 9.
008000*****************************************************************
008100* ASSET SYMBOL EDIT WORK AREA -- RULE SS2
008200*****************************************************************
008300 01  WS-SYMBOL-WORK                  PIC X(10).
008400 01  WS-SYMBOL-TABLE REDEFINES WS-SYMBOL-WORK.
008500     05  WS-SYM-CHAR OCCURS 10 TIMES PIC X(01).
008600 01  WS-SYMBOL-LEN                   PIC S9(04) COMP.
008700 01  WS-LEAD-CNT                     PIC S9(04) COMP.
008800 01  WS-SUB                          PIC S9(04) COMP.
008900 01  WS-SYMBOL-OK-SW                 PIC X(01) VALUE "Y".
009000     88  WS-SYMBOL-IS-OK                 VALUE "Y".
009100     88  WS-SYMBOL-IS-BAD                 VALUE "N".
009200*****************************************************************
009300* ASTMGSR CALL INTERFACE
009400*****************************************************************
009500 01  WS-AM-FUNCTION                  PIC X(06).
009600 COPY ASSETREC REPLACING ASSET-RECORD BY WS-AM-ASSET-REC.
009700 01  WS-AM-AMOUNT                    PIC S9(17)V99.
009800 01  WS-AM-RETURN-CODE               PIC S9(09) COMP-5.
009900*****************************************************************
010000* ARITHMETIC WORK AREA -- RULE SS3
010100*****************************************************************
010200 01  WS-TOTAL-AMOUNT                 PIC S9(17)V99.
010300*****************************************************************
010400* ORDER TIMESTAMP WORK AREA -- CENTURY DERIVED BY WINDOW SINCE
010500* ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT YEAR (REQ CR-4710,
010600* SAME WINDOW ADOPTED SHOP-WIDE FOR THE 1998 DATE REMEDIATION).
010700*****************************************************************
010800 01  WS-ACCEPT-DATE.
010900     05  WS-ACCEPT-YY                PIC 9(02).
011000     05  WS-ACCEPT-MM                PIC 9(02).
011100     05  WS-ACCEPT-DD                PIC 9(02).
011200 01  WS-ACCEPT-TIME                  PIC 9(08).
011300 01  WS-TODAY-CCYY                   PIC 9(04).
011400*****************************************************************
011500* LOG MESSAGE DEFINITIONS
011600*****************************************************************
011700 01  LOGMSG.
011800     05  FILLER          PIC X(10) VALUE "ORDCRSR =>".
011900     05  LOGMSG-TEXT     PIC X(60).
012000 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
012100*
012200 LINKAGE SECTION.
012300 COPY ORDREQ REPLACING ORDREQ-RECORD BY LK-ORDREQ.
012400 01  LK-RETURN-CODE                  PIC S9(09) COMP-5.
012500 01  LK-REJECT-REASON                PIC X(40).
012600 COPY ORDERREC REPLACING ORDER-RECORD BY LK-RESULT-ORDER.
012700*
012800 PROCEDURE DIVISION USING LK-ORDREQ
012900                           LK-RETURN-CODE
013000                           LK-REJECT-REASON
013100                           LK-RESULT-ORDER.
013200*
013300 0000-MAINLINE.
013400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
013500     MOVE ZERO TO LK-RETURN-CODE.
013600     MOVE SPACES TO LK-REJECT-REASON.
013700     OPEN I-O ORDER-FILE.
013800*
013900     PERFORM 1000-SEED-RESULT-REC.
014000*
014100     PERFORM 2000-VALIDATE-REQUEST.
014200     IF LK-RETURN-CODE = REC-REJECTED
014300         GO TO 0000-EXIT.
014400*
014500     PERFORM 2050-EDIT-SYMBOL.
014600     IF LK-RETURN-CODE = REC-REJECTED
014700         GO TO 0000-EXIT.
014800*
014900     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
015000             ORDREQ-CR-PRICE OF LK-ORDREQ *
015100             ORDREQ-CR-SIZE OF LK-ORDREQ.
015200*
015300     IF ORDREQ-CR-SIDE OF LK-ORDREQ = "BUY "
015400         PERFORM 3000-RESERVE-BUY-SIDE
015500     ELSE
015600         PERFORM 3500-RESERVE-SELL-SIDE.
015700*
015800     IF LK-RETURN-CODE = ZERO
015900         PERFORM 4000-WRITE-ORDER-REC.
016000*
016100 0000-EXIT.
016200     MOVE ORDER-RECORD TO LK-RESULT-ORDER.
016300     CLOSE ORDER-FILE.
016400     GOBACK.
016500*****************************************************************
016600* 1000-SEED-RESULT-REC  -  ECHO THE REQUEST INTO THE ORDER
016700* RECORD AREA BEFORE ANY EDIT RUNS, SO A REJECTED REQUEST STILL
016800* SHOWS ITS CUSTOMER, SYMBOL AND AMOUNT ON THE RUN REPORT.
016900*****************************************************************
017000 1000-SEED-RESULT-REC.
017100     MOVE ORDREQ-CR-ORDER-ID OF LK-ORDREQ TO ORDER-ID
017200                                           OF ORDER-RECORD.
017300     MOVE ORDREQ-CR-CUST-ID OF LK-ORDREQ TO ORDER-CUST-ID
017400                                           OF ORDER-RECORD.
017500     MOVE ORDREQ-CR-SYMBOL OF LK-ORDREQ TO ORDER-ASSET-SYMBOL
017600                                          OF ORDER-RECORD.
017700     MOVE ORDREQ-CR-SIDE OF LK-ORDREQ TO ORDER-SIDE
017800                                        OF ORDER-RECORD.
017900     MOVE ORDREQ-CR-SIZE OF LK-ORDREQ TO ORDER-SIZE
018000                                        OF ORDER-RECORD.
018100     MOVE ORDREQ-CR-PRICE OF LK-ORDREQ TO ORDER-PRICE
018200                                         OF ORDER-RECORD.
018300     SET ORDER-IS-PENDING OF ORDER-RECORD TO TRUE.
018400 1000-EXIT.
018500     EXIT.
018600*****************************************************************
018700* 2000-VALIDATE-REQUEST  -  RULE SS1
018800*****************************************************************
018900 2000-VALIDATE-REQUEST.
019000     IF ORDREQ-CR-SIZE OF LK-ORDREQ NOT > ZERO
019100         MOVE REC-REJECTED TO LK-RETURN-CODE
019200         MOVE "ORDER SIZE MUST BE POSITIVE" TO LK-REJECT-REASON
019300         MOVE "REJECTED - SIZE NOT POSITIVE" TO LOGMSG-TEXT
019400         PERFORM 9000-DO-USERLOG-ERR
019500         GO TO 2000-EXIT.
019600     IF ORDREQ-CR-PRICE OF LK-ORDREQ NOT > ZERO
019700         MOVE REC-REJECTED TO LK-RETURN-CODE
019800         MOVE "ORDER PRICE MUST BE POSITIVE" TO LK-REJECT-REASON
019900         MOVE "REJECTED - PRICE NOT POSITIVE" TO LOGMSG-TEXT
020000         PERFORM 9000-DO-USERLOG-ERR.
020100 2000-EXIT.
020200     EXIT.
020300*****************************************************************
020400* 2050-EDIT-SYMBOL  -  RULE SS2: 2 TO 10 UPPERCASE LETTERS, WITH
020500* ANY LEADING OR TRAILING BLANK PAD SQUEEZED OUT FIRST.  A
020600* CHARACTER-BY-CHARACTER TRIM, SHIFT, AND CLASS TEST IS USED
020700* SINCE NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S COBOL.
020800*****************************************************************
020900 2050-EDIT-SYMBOL.
021000     MOVE ORDREQ-CR-SYMBOL OF LK-ORDREQ TO WS-SYMBOL-WORK.
021100     INSPECT WS-SYMBOL-WORK CONVERTING
021200         "abcdefghijklmnopqrstuvwxyz" TO
021300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021400     MOVE 10 TO WS-SYMBOL-LEN.
021500     PERFORM 2052-TRIM-TRAILING-SPACE THRU 2052-EXIT
021600         UNTIL WS-SYMBOL-LEN = 0
021700             OR WS-SYM-CHAR (WS-SYMBOL-LEN) NOT = SPACE.
021800     MOVE ZERO TO WS-LEAD-CNT.
021900     PERFORM 2051-COUNT-LEADING-SPACE THRU 2051-EXIT
022000         UNTIL WS-LEAD-CNT = WS-SYMBOL-LEN
022100             OR WS-SYM-CHAR (WS-LEAD-CNT + 1) NOT = SPACE.
022200     PERFORM 2053-SHIFT-LEFT-ONE-CHAR THRU 2053-EXIT
022300         VARYING WS-SUB FROM 1 BY 1
022400             UNTIL WS-SUB > WS-SYMBOL-LEN - WS-LEAD-CNT.
022500     PERFORM 2055-BLANK-VACATED-CHAR THRU 2055-EXIT
022600         VARYING WS-SUB FROM WS-SYMBOL-LEN - WS-LEAD-CNT + 1 BY 1
022700             UNTIL WS-SUB > WS-SYMBOL-LEN.
022800     SUBTRACT WS-LEAD-CNT FROM WS-SYMBOL-LEN.
022900     SET WS-SYMBOL-IS-OK TO TRUE.
023000     IF WS-SYMBOL-LEN < 2
023100         SET WS-SYMBOL-IS-BAD TO TRUE
023200     ELSE
023300         MOVE 1 TO WS-SUB
023400         PERFORM 2054-CHECK-ONE-CHAR THRU 2054-EXIT
023500             VARYING WS-SUB FROM 1 BY 1
023600                 UNTIL WS-SUB > WS-SYMBOL-LEN.
023700     IF WS-SYMBOL-IS-BAD
023800         MOVE REC-REJECTED TO LK-RETURN-CODE
023900         MOVE "INVALID ASSET SYMBOL" TO LK-REJECT-REASON
024000         MOVE "REJECTED - BAD SYMBOL" TO LOGMSG-TEXT
024100         PERFORM 9000-DO-USERLOG-ERR
024200     ELSE
024300         MOVE WS-SYMBOL-WORK TO ORDREQ-CR-SYMBOL OF LK-ORDREQ.
024400 2050-EXIT.
024500     EXIT.
024600*****************************************************************
024700* 2051-COUNT-LEADING-SPACE  -  ADVANCES THE LEADING-BLANK COUNTER
024800* ONE POSITION PAST A LEADING SPACE LEFT ON THE SYMBOL BY AN
024900* UPSTREAM PRODUCER THAT DID NOT LEFT-JUSTIFY IT.
025000*****************************************************************
025100 2051-COUNT-LEADING-SPACE.
025200     ADD 1 TO WS-LEAD-CNT.
025300 2051-EXIT.
025400     EXIT.
025500*****************************************************************
025600* 2052-TRIM-TRAILING-SPACE  -  BACKS THE LENGTH COUNTER OFF ONE
025700* POSITION PAST ANY TRAILING SPACE PAD ON THE SYMBOL.
025800*****************************************************************
025900 2052-TRIM-TRAILING-SPACE.
026000     SUBTRACT 1 FROM WS-SYMBOL-LEN.
026100 2052-EXIT.
026200     EXIT.
026300*****************************************************************
026400* 2053-SHIFT-LEFT-ONE-CHAR  -  CLOSES UP ONE CHARACTER POSITION
026500* PAST THE LEADING-BLANK COUNT SO THE SYMBOL ENDS UP LEFT-
026600* JUSTIFIED IN THE WORK FIELD BEFORE THE CLASS TEST RUNS.
026700*****************************************************************
026800 2053-SHIFT-LEFT-ONE-CHAR.
026900     MOVE WS-SYM-CHAR (WS-SUB + WS-LEAD-CNT) TO WS-SYM-CHAR (WS-SUB).
027000 2053-EXIT.
027100     EXIT.
027200*****************************************************************
027300* 2054-CHECK-ONE-CHAR  -  FLAGS THE SYMBOL BAD THE FIRST TIME A
027400* NON-ALPHABETIC CHARACTER TURNS UP IN THE TRIMMED SYMBOL.
027500*****************************************************************
027600 2054-CHECK-ONE-CHAR.
027700     IF WS-SYM-CHAR (WS-SUB) NOT UPPER-LETTER
027800         SET WS-SYMBOL-IS-BAD TO TRUE.
027900 2054-EXIT.
028000     EXIT.
028100*****************************************************************
028200* 2055-BLANK-VACATED-CHAR  -  SPACE-FILLS THE TAIL POSITIONS THE
028300* LEFT SHIFT VACATED SO NO STALE CHARACTER SURVIVES PAST THE
028400* SYMBOL'S NEW, SHORTER LENGTH.
028500*****************************************************************
028600 2055-BLANK-VACATED-CHAR.
028700     MOVE SPACE TO WS-SYM-CHAR (WS-SUB).
028800 2055-EXIT.
028900     EXIT.
029000*****************************************************************
029100* 3000-RESERVE-BUY-SIDE  -  RULE SS8: EVERY BUY RESERVES TRY
029200*****************************************************************
029300 3000-RESERVE-BUY-SIDE.
029400     MOVE ORDREQ-CR-CUST-ID OF LK-ORDREQ
029500                            TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
029600     MOVE "TRY       " TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
029700     MOVE "GETUP " TO WS-AM-FUNCTION.
029800     MOVE ZERO TO WS-AM-AMOUNT.
029900     CALL "ASTMGSR" USING WS-AM-FUNCTION
030000                           WS-AM-ASSET-REC
030100                           WS-AM-AMOUNT
030200                           WS-AM-RETURN-CODE.
030300     IF WS-AM-RETURN-CODE = REC-NOT-FOUND
030400         MOVE REC-REJECTED TO LK-RETURN-CODE
030500         MOVE "TRY POSITION NOT FOUND" TO LK-REJECT-REASON
030600         MOVE "REJECTED - NO TRY POSITION" TO LOGMSG-TEXT
030700         PERFORM 9000-DO-USERLOG-ERR
030800         GO TO 3000-EXIT.
030900     MOVE "RESERV" TO WS-AM-FUNCTION.
031000     MOVE WS-TOTAL-AMOUNT TO WS-AM-AMOUNT.
031100     CALL "ASTMGSR" USING WS-AM-FUNCTION
031200                           WS-AM-ASSET-REC
031300                           WS-AM-AMOUNT
031400                           WS-AM-RETURN-CODE.
031500     IF WS-AM-RETURN-CODE = REC-INSUFFICIENT
031600         MOVE REC-REJECTED TO LK-RETURN-CODE
031700         MOVE "INSUFFICIENT BALANCE" TO LK-REJECT-REASON
031800         MOVE "REJECTED - INSUFFICIENT TRY" TO LOGMSG-TEXT
031900         PERFORM 9000-DO-USERLOG-ERR
032000     ELSE IF WS-AM-RETURN-CODE NOT = REC-FOUND
032100         MOVE REC-ERROR TO LK-RETURN-CODE
032200         MOVE "RESERVE FAILED" TO LK-REJECT-REASON
032300         MOVE "RESERVE AGAINST TRY FAILED" TO LOGMSG-TEXT
032400         PERFORM 9000-DO-USERLOG-ERR.
032500 3000-EXIT.
032600     EXIT.
032700*****************************************************************
032800* 3500-RESERVE-SELL-SIDE  -  RULE SS8: SELL RESERVES THE
032900* TRADED SYMBOL ITSELF
033000*****************************************************************
033100 3500-RESERVE-SELL-SIDE.
033200     MOVE ORDREQ-CR-CUST-ID OF LK-ORDREQ
033300                            TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
033400     MOVE ORDREQ-CR-SYMBOL OF LK-ORDREQ
033500                            TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
033600     MOVE "GETUP " TO WS-AM-FUNCTION.
033700     MOVE ZERO TO WS-AM-AMOUNT.
033800     CALL "ASTMGSR" USING WS-AM-FUNCTION
033900                           WS-AM-ASSET-REC
034000                           WS-AM-AMOUNT
034100                           WS-AM-RETURN-CODE.
034200     IF WS-AM-RETURN-CODE = REC-NOT-FOUND
034300         MOVE REC-REJECTED TO LK-RETURN-CODE
034400         MOVE "ASSET POSITION NOT FOUND" TO LK-REJECT-REASON
034500         MOVE "REJECTED - NO ASSET POSITION" TO LOGMSG-TEXT
034600         PERFORM 9000-DO-USERLOG-ERR
034700         GO TO 3500-EXIT.
034800     MOVE "RESERV" TO WS-AM-FUNCTION.
034900     MOVE ORDREQ-CR-SIZE OF LK-ORDREQ TO WS-AM-AMOUNT.
035000     CALL "ASTMGSR" USING WS-AM-FUNCTION
035100                           WS-AM-ASSET-REC
035200                           WS-AM-AMOUNT
035300                           WS-AM-RETURN-CODE.
035400     IF WS-AM-RETURN-CODE = REC-INSUFFICIENT
035500         MOVE REC-REJECTED TO LK-RETURN-CODE
035600         MOVE "INSUFFICIENT ASSET BALANCE" TO LK-REJECT-REASON
035700         MOVE "REJECTED - INSUFFICIENT ASSET" TO LOGMSG-TEXT
035800         PERFORM 9000-DO-USERLOG-ERR
035900     ELSE IF WS-AM-RETURN-CODE NOT = REC-FOUND
036000         MOVE REC-ERROR TO LK-RETURN-CODE
036100         MOVE "RESERVE FAILED" TO LK-REJECT-REASON
036200         MOVE "RESERVE AGAINST ASSET FAILED" TO LOGMSG-TEXT
036300         PERFORM 9000-DO-USERLOG-ERR.
036400 3500-EXIT.
036500     EXIT.
036600*****************************************************************
036700* 4000-WRITE-ORDER-REC  -  FILE THE NEW ORDER AS PENDING
036800*****************************************************************
036900 4000-WRITE-ORDER-REC.
037000     PERFORM 4050-STAMP-ORDER-TIMESTAMP.
037100     WRITE ORDER-RECORD.
037200     IF STATUS-1 NOT = "0"
037300         MOVE REC-ERROR TO LK-RETURN-CODE
037400         MOVE "ORDER WRITE FAILED" TO LK-REJECT-REASON
037500         MOVE "WRITE FAILED ON ORDER MASTER" TO LOGMSG-TEXT
037600         PERFORM 9000-DO-USERLOG-ERR
037700     ELSE
037800         MOVE REC-FOUND TO LK-RETURN-CODE
037900         MOVE "ORDER FILED PENDING" TO LOGMSG-TEXT
038000         PERFORM 9000-DO-USERLOG.
038100 4000-EXIT.
038200     EXIT.
038300*****************************************************************
038400* 4050-STAMP-ORDER-TIMESTAMP  -  TODAY'S DATE AND TIME OF DAY,
038500* WINDOWED TO A FULL CENTURY (SEE THE WORK AREA COMMENT ABOVE).
038600*****************************************************************
038700 4050-STAMP-ORDER-TIMESTAMP.
038800     ACCEPT WS-ACCEPT-DATE FROM DATE.
038900     ACCEPT WS-ACCEPT-TIME FROM TIME.
039000     IF WS-ACCEPT-YY < 50
039100         COMPUTE WS-TODAY-CCYY = 2000 + WS-ACCEPT-YY
039200     ELSE
039300         COMPUTE WS-TODAY-CCYY = 1900 + WS-ACCEPT-YY
039400     END-IF.
039500     MOVE WS-TODAY-CCYY TO ORDER-CREATED-CCYY OF ORDER-RECORD.
039600     MOVE WS-ACCEPT-MM TO ORDER-CREATED-MM OF ORDER-RECORD.
039700     MOVE WS-ACCEPT-DD TO ORDER-CREATED-DD OF ORDER-RECORD.
039800     MOVE WS-ACCEPT-TIME (1:6) TO ORDER-CREATED-TIME
039900                                   OF ORDER-RECORD.
040000 4050-EXIT.
040100     EXIT.
040200*****************************************************************
040300* AUDIT LOG PARAGRAPHS
040400*****************************************************************
040500 9000-DO-USERLOG.
040600     DISPLAY LOGMSG-TEXT UPON CONSOLE.
040700 9000-DO-USERLOG-ERR.
040800     DISPLAY LOGMSG-TEXT UPON CONSOLE.
