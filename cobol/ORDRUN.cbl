000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDRUN  -  DAILY ORDER-PROCESSING RUN DRIVER
000700*
000800* READS THE DAY'S ORDREQ.DAT TRANSACTION FILE ONE REQUEST AT A
000900* TIME, IN FILE ORDER, AND CALLS THE SERVICE THAT OWNS EACH
001000* REQUEST TYPE -- ORDCRSR FOR A CREATE, ORDMTSR FOR A MATCH,
001100* ORDCNSR FOR A CANCEL, ORDSEED FOR A NEW-CUSTOMER SEED.  EVERY
001200* CREATE, MATCH AND CANCEL GETS A LINE ON ORDRPT.PRT; THE REPORT
001300* BREAKS ON CHANGE OF CUSTOMER ID WITH A BUY/SELL SUBTOTAL, AND
001400* CLOSES WITH A RUN GRAND TOTAL LINE.  ORDREQ.DAT IS HANDED TO
001500* THIS RUN ALREADY SEQUENCED BY CUSTOMER ID, THE SAME WAY THE
001600* OLD NIGHTLY REQUEST DECK WAS SORTED BY ACCOUNT BEFORE IT EVER
001700* REACHED THE READER.
001800*
001900* GROWN OUT OF THE OLD NIGHTLY FUND-PURCHASE BATCH STREAM THAT
002000* FED FUNDPR ONE TPCALL REQUEST PER CARD IMAGE -- SAME READ/
002100* DISPATCH/LOG SHAPE, NOW CALLING THE LEDGER SERVICES DIRECTLY
002200* INSTEAD OF SHELLING OUT THROUGH TPCALL, AND WRITING A PRINT
002300* REPORT INSTEAD OF A CONSOLE LOG ONLY.
002400*****************************************************************
002500* CHANGE LOG
002600*   1988-11-07 DWP  ORIGINAL, REQ CR-1390 (NIGHTLY DRIVER THAT     CR-1390
002700*                   RAN ONE FUNDPR TPCALL PER CARD IMAGE ON THE    CR-1390
002800*                   REQUEST DECK AND LOGGED PASS/FAIL TO THE       CR-1390
002900*                   CONSOLE).                                      CR-1390
003000*   1991-02-19 DWP  ADDED THE RUN-END COUNT LINE (REQUESTS READ,   CR-1455
003100*                   REQUESTS FAILED) AFTER OPERATIONS ASKED FOR    CR-1455
003200*                   A WAY TO TELL A SHORT RUN FROM A CLEAN ONE,    CR-1455
003300*                   REQ CR-1455.                                   CR-1455
003400*   1998-12-02 RJK  Y2K SIGN-OFF: NO DATE FIELDS CARRIED IN THIS
003500*                   PROGRAM'S WORKING STORAGE -- NO CHANGE
003600*                   REQUIRED, LOGGED FOR THE BINDER.
003700*   2005-09-30 DWP  REBUILT AS THE LEDGER DAILY DRIVER -- CALLS    CR-4777
003800*                   ORDCRSR/ORDMTSR/ORDCNSR DIRECTLY INSTEAD OF    CR-4777
003900*                   TPCALL, REQ CR-4777 (BATCH CONVERSION).        CR-4777
004000*   2006-01-18 DWP  ADDED THE "S" DISPATCH TO ORDSEED SO NEW       CR-4810
004100*                   CUSTOMER BOOKS CAN RIDE THE SAME REQUEST       CR-4810
004200*                   FILE AS THE DAILY ORDERS, REQ CR-4810.         CR-4810
004300*   2007-06-04 DWP  REPLACED THE CONSOLE-ONLY COUNT LINE WITH      CR-4902
004400*                   THE PRINTED ORDRPT.PRT REPORT -- DETAIL LINE   CR-4902
004500*                   PER REQUEST, CUSTOMER SUBTOTAL, RUN GRAND      CR-4902
004600*                   TOTAL, REQ CR-4902.                            CR-4902
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    ORDRUN.
005000 AUTHOR.        D W PARRISH.
005100 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
005200 DATE-WRITTEN.  1988-11-07.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  USL-486.
005900 OBJECT-COMPUTER.  USL-486.
006000 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ORDREQ-FILE ASSIGN "ORDREQ.DAT"
006500         ORGANIZATION LINE SEQUENTIAL
006600         STATUS FILE-STATUS.
006700     SELECT ORDRPT-FILE ASSIGN "ORDRPT.PRT"
006800         ORGANIZATION LINE SEQUENTIAL
006900         STATUS RPT-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  ORDREQ-FILE.
007400     COPY ORDREQ.
007500*
007600 FD  ORDRPT-FILE.
007700     COPY RPTLINE.
007800*
007900 WORKING-STORAGE SECTION.
008000*****************************************************************
008100* FILE STATUS
008200*****************************************************************
008300 01  FILE-STATUS.
008400     05  STATUS-1                    PIC X.
008500     05  STATUS-2                    PIC X.
008600 01  RPT-FILE-STATUS.
008700     05  RPT-STATUS-1                PIC X.
008800     05  RPT-STATUS-2                PIC X.
008900*
009000 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
009100 77  REC-REJECTED                    PIC S9(9) COMP-5 VALUE 4.
009200*****************************************************************
009300* END-OF-FILE AND FIRST-CUSTOMER SWITCHES
009400*****************************************************************
009500 77  WS-EOF-REQUEST-SW               PIC X(01) VALUE "N".
009600     88  WS-EOF-REQUEST                  VALUE "Y".
009700 77  WS-FIRST-CUST-SW                PIC X(01) VALUE "Y".
009800     88  WS-FIRST-CUST                   VALUE "Y".
009900     88  WS-NOT-FIRST-CUST               VALUE "N".
010000*****************************************************************
010100* CUSTOMER CONTROL-BREAK KEY AND SUBTOTAL ACCUMULATORS -- RULE
010200* SS9, THE BUY/SELL COUNT AND AMOUNT PER CUSTOMER ON THE REPORT
010300*****************************************************************
010400 01  WS-PREV-CUST-ID                 PIC 9(09).
010500 01  WS-CURR-CUST-ID                 PIC 9(09).
010600 01  WS-SUB-BUY-COUNT                PIC S9(07) COMP VALUE ZERO.
010700 01  WS-SUB-BUY-AMOUNT               PIC S9(15)V99  VALUE ZERO.
010800 01  WS-SUB-SELL-COUNT               PIC S9(07) COMP VALUE ZERO.
010900 01  WS-SUB-SELL-AMOUNT              PIC S9(15)V99  VALUE ZERO.
011000*****************************************************************
011100* RUN GRAND-TOTAL ACCUMULATORS
011200*****************************************************************
011300 01  WS-GRAND-PROCESSED              PIC S9(07) COMP VALUE ZERO.
011400 01  WS-GRAND-ACCEPTED               PIC S9(07) COMP VALUE ZERO.
011500 01  WS-GRAND-REJECTED               PIC S9(07) COMP VALUE ZERO.
011600 01  WS-GRAND-AMOUNT                 PIC S9(15)V99  VALUE ZERO.
011700*****************************************************************
011800* ARITHMETIC WORK AREA -- TOTAL AMOUNT FOR THE DETAIL LINE
011900*****************************************************************
012000 01  WS-TOTAL-AMOUNT                 PIC S9(17)V99.
012100*****************************************************************
012200* SERVICE CALL INTERFACE -- SHARED BY ALL FOUR REQUEST TYPES
012300*****************************************************************
012400 01  WS-RETURN-CODE                  PIC S9(09) COMP-5.
012500 01  WS-REJECT-REASON                PIC X(40).
012600 COPY ORDERREC REPLACING ORDER-RECORD BY WS-RESULT-ORDER.
012700*****************************************************************
012800* LOG MESSAGE DEFINITIONS
012900*****************************************************************
013000 01  LOGMSG.
013100     05  FILLER          PIC X(10) VALUE "ORDRUN  =>".
013200     05  LOGMSG-TEXT     PIC X(60).
013300 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
013400*
013500 PROCEDURE DIVISION.
013600*
013700 0000-MAINLINE.
013800     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
013900     MOVE "RUN STARTED" TO LOGMSG-TEXT.
014000     PERFORM 9000-DO-USERLOG.
014100     OPEN INPUT ORDREQ-FILE.
014200     OPEN OUTPUT ORDRPT-FILE.
014300*
014400     PERFORM 1000-READ-REQUEST.
014500     PERFORM 2000-PROCESS-REQUEST UNTIL WS-EOF-REQUEST.
014600*
014700     IF WS-NOT-FIRST-CUST
014800         PERFORM 5000-WRITE-SUBTOTAL-LINE.
014900     PERFORM 6000-WRITE-GRAND-TOTAL-LINE.
015000*
015100     CLOSE ORDREQ-FILE.
015200     CLOSE ORDRPT-FILE.
015300     MOVE "RUN ENDED" TO LOGMSG-TEXT.
015400     PERFORM 9000-DO-USERLOG.
015500     STOP RUN.
015600*****************************************************************
015700* 1000-READ-REQUEST
015800*****************************************************************
015900 1000-READ-REQUEST.
016000     READ ORDREQ-FILE
016100         AT END
016200             SET WS-EOF-REQUEST TO TRUE
016300     END-READ.
016400 1000-EXIT.
016500     EXIT.
016600*****************************************************************
016700* 2000-PROCESS-REQUEST  -  DISPATCH ON ORDREQ-TYPE AND, FOR THE
016800* THREE ORDER-BEARING TYPES, POST A LINE TO THE RUN REPORT
016900*****************************************************************
017000 2000-PROCESS-REQUEST.
017100     ADD 1 TO WS-GRAND-PROCESSED.
017200     MOVE ZERO TO WS-RETURN-CODE.
017300     MOVE SPACES TO WS-REJECT-REASON.
017400*
017500     EVALUATE TRUE
017600         WHEN ORDREQ-IS-CREATE
017700             CALL "ORDCRSR" USING ORDREQ-RECORD
017800                                  WS-RETURN-CODE
017900                                  WS-REJECT-REASON
018000                                  WS-RESULT-ORDER
018100             PERFORM 3000-POST-DETAIL-LINE
018200         WHEN ORDREQ-IS-MATCH
018300             CALL "ORDMTSR" USING ORDREQ-MT-ORDER-ID
018400                                  WS-RETURN-CODE
018500                                  WS-REJECT-REASON
018600                                  WS-RESULT-ORDER
018700             PERFORM 3000-POST-DETAIL-LINE
018800         WHEN ORDREQ-IS-CANCEL
018900             CALL "ORDCNSR" USING ORDREQ-CX-ORDER-ID
019000                                  ORDREQ-CX-CUST-ID
019100                                  WS-RETURN-CODE
019200                                  WS-REJECT-REASON
019300                                  WS-RESULT-ORDER
019400             PERFORM 3000-POST-DETAIL-LINE
019500         WHEN ORDREQ-IS-SEED
019600             CALL "ORDSEED" USING ORDREQ-RECORD
019700                                  WS-RETURN-CODE
019800                                  WS-REJECT-REASON
019900             PERFORM 2900-POST-SEED-COUNTS
020000         WHEN OTHER
020100             MOVE "UNKNOWN REQUEST TYPE CODE" TO LOGMSG-TEXT
020200             PERFORM 9000-DO-USERLOG-ERR
020300     END-EVALUATE.
020400*
020500     PERFORM 1000-READ-REQUEST.
020600 2000-EXIT.
020700     EXIT.
020800*****************************************************************
020900* 2900-POST-SEED-COUNTS  -  A SEED REQUEST CARRIES NO ORDER AND
021000* NEVER APPEARS ON THE REPORT, BUT STILL COUNTS TOWARD THE RUN
021100* GRAND TOTAL OF ACCEPTED/REJECTED REQUESTS
021200*****************************************************************
021300 2900-POST-SEED-COUNTS.
021400     IF WS-RETURN-CODE = REC-FOUND
021500         ADD 1 TO WS-GRAND-ACCEPTED
021600     ELSE
021700         ADD 1 TO WS-GRAND-REJECTED.
021800 2900-EXIT.
021900     EXIT.
022000*****************************************************************
022100* 3000-POST-DETAIL-LINE  -  RULE SS9: CUSTOMER CONTROL BREAK,
022200* DETAIL LINE, AND THE RUNNING GRAND-TOTAL COUNTS
022300*****************************************************************
022400 3000-POST-DETAIL-LINE.
022500     MOVE ORDER-CUST-ID OF WS-RESULT-ORDER TO WS-CURR-CUST-ID.
022600     IF WS-FIRST-CUST
022700         MOVE WS-CURR-CUST-ID TO WS-PREV-CUST-ID
022800         SET WS-NOT-FIRST-CUST TO TRUE
022900     ELSE
023000         IF WS-CURR-CUST-ID NOT = WS-PREV-CUST-ID
023100             PERFORM 5000-WRITE-SUBTOTAL-LINE
023200             MOVE ZERO TO WS-SUB-BUY-COUNT
023300             MOVE ZERO TO WS-SUB-BUY-AMOUNT
023400             MOVE ZERO TO WS-SUB-SELL-COUNT
023500             MOVE ZERO TO WS-SUB-SELL-AMOUNT
023600             MOVE WS-CURR-CUST-ID TO WS-PREV-CUST-ID
023700         END-IF
023800     END-IF.
023900*
024000     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
024100             ORDER-PRICE OF WS-RESULT-ORDER *
024200             ORDER-SIZE OF WS-RESULT-ORDER.
024300*
024400     MOVE ORDER-CUST-ID OF WS-RESULT-ORDER TO RPT-D-CUST-ID.
024500     MOVE ORDER-ID OF WS-RESULT-ORDER TO RPT-D-ORDER-ID.
024600     MOVE ORDER-ASSET-SYMBOL OF WS-RESULT-ORDER
024700                                TO RPT-D-ASSET-SYMBOL.
024800     MOVE ORDER-SIDE OF WS-RESULT-ORDER TO RPT-D-SIDE.
024900     MOVE ORDER-SIZE OF WS-RESULT-ORDER TO RPT-D-SIZE.
025000     MOVE ORDER-PRICE OF WS-RESULT-ORDER TO RPT-D-PRICE.
025100*
025200     IF WS-RETURN-CODE = REC-FOUND
025300         ADD 1 TO WS-GRAND-ACCEPTED
025400         ADD WS-TOTAL-AMOUNT TO WS-GRAND-AMOUNT
025500         MOVE WS-TOTAL-AMOUNT TO RPT-D-TOTAL-AMOUNT
025600         MOVE ORDER-STATUS OF WS-RESULT-ORDER TO RPT-D-STATUS
025700         IF ORDER-IS-BUY OF WS-RESULT-ORDER
025800             ADD 1 TO WS-SUB-BUY-COUNT
025900             ADD WS-TOTAL-AMOUNT TO WS-SUB-BUY-AMOUNT
026000         ELSE
026100             ADD 1 TO WS-SUB-SELL-COUNT
026200             ADD WS-TOTAL-AMOUNT TO WS-SUB-SELL-AMOUNT
026300         END-IF
026400     ELSE
026500         ADD 1 TO WS-GRAND-REJECTED
026600         MOVE ZERO TO RPT-D-TOTAL-AMOUNT
026700         MOVE "REJECTED" TO RPT-D-STATUS
026800     END-IF.
026900*
027000     WRITE RPT-LINE FROM RPT-DETAIL-LINE.
027100 3000-EXIT.
027200     EXIT.
027300*****************************************************************
027400* 5000-WRITE-SUBTOTAL-LINE  -  ONE LINE PER CUSTOMER, FIRED ON
027500* CHANGE OF CUSTOMER ID AND AGAIN AT END OF RUN FOR THE LAST ONE
027600*****************************************************************
027700 5000-WRITE-SUBTOTAL-LINE.
027800     MOVE WS-PREV-CUST-ID TO RPT-S-CUST-ID.
027900     MOVE WS-SUB-BUY-COUNT TO RPT-S-BUY-COUNT.
028000     MOVE WS-SUB-BUY-AMOUNT TO RPT-S-BUY-AMOUNT.
028100     MOVE WS-SUB-SELL-COUNT TO RPT-S-SELL-COUNT.
028200     MOVE WS-SUB-SELL-AMOUNT TO RPT-S-SELL-AMOUNT.
028300     WRITE RPT-LINE FROM RPT-SUBTOTAL-LINE.
028400 5000-EXIT.
028500     EXIT.
028600*****************************************************************
028700* 6000-WRITE-GRAND-TOTAL-LINE  -  LAST LINE OF THE RUN REPORT
028800*****************************************************************
028900 6000-WRITE-GRAND-TOTAL-LINE.
029000     MOVE WS-GRAND-PROCESSED TO RPT-G-PROCESSED.
029100     MOVE WS-GRAND-ACCEPTED TO RPT-G-ACCEPTED.
029200     MOVE WS-GRAND-REJECTED TO RPT-G-REJECTED.
029300     MOVE WS-GRAND-AMOUNT TO RPT-G-AMOUNT.
029400     WRITE RPT-LINE FROM RPT-GRAND-TOTAL-LINE.
029500 6000-EXIT.
029600     EXIT.
029700*****************************************************************
029800* AUDIT LOG PARAGRAPHS
029900*****************************************************************
030000 9000-DO-USERLOG.
030100     DISPLAY LOGMSG-TEXT UPON CONSOLE.
030200 9000-DO-USERLOG-ERR.
030300     DISPLAY LOGMSG-TEXT UPON CONSOLE.
