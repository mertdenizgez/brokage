000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDCNSR  -  ORDER CANCELLATION SERVICE
000700*
000800* RELEASES THE TRY OR SHARES EARMARKED FOR A PENDING ORDER AND
000900* MARKS IT CANCELED.  CALLED BY ORDRUN ONCE PER "X" TRANSACTION
001000* ON THE DAILY REQUEST FILE.
001100*
001200* THIS SERVICE HAS NO STOCKAPP COUNTERPART -- THE OLD TUXEDO
001300* SUITE NEVER LET A CUSTOMER BACK OUT OF A FUND ORDER ONCE
001400* ENTERED.  ORIGINALLY A ONE-OFF YEAR-END REVERSAL UTILITY RUN
001500* BY HAND AGAINST A HANDFUL OF ORDER IDS; REBUILT IN 2006 INTO
001600* THE SAME SHAPE AS ORDMTSR -- READ THE ORDER BY KEY, CALL
001700* ASTMGSR FOR THE EARMARK, POST THE STATUS UPDATE -- SO THE TWO
001800* NOW READ LIKE COMPANION PROGRAMS.
001900*****************************************************************
002000* CHANGE LOG
002100*   1991-08-14 DWP  ORIGINAL, REQ CR-1455 (MANUAL REVERSAL         CR-1455
002200*                   UTILITY FOR YEAR-END ORDER CORRECTIONS,        CR-1455
002300*                   RUN ON DEMAND FROM A SHORT LIST OF IDS).       CR-1455
002400*   1998-11-30 RJK  Y2K SIGN-OFF: NO DATE FIELDS CARRIED IN THIS
002500*                   PROGRAM'S WORKING STORAGE -- NO CHANGE
002600*                   REQUIRED, LOGGED FOR THE BINDER.
002700*   2006-01-18 DWP  REBUILT AS THE DAILY CANCEL SERVICE CALLED     CR-4810
002800*                   FROM ORDRUN FOR EVERY "X" TRANSACTION, REQ     CR-4810
002900*                   CR-4810.                                       CR-4810
003000*   2007-06-04 DWP  ADDED THE OWNING-CUSTOMER CHECK AFTER AUDIT    CR-4902
003100*                   FOUND A CANCEL REQUEST FOR ANOTHER ACCOUNT'S   CR-4902
003200*                   ORDER SLIP THROUGH, REQ CR-4902.               CR-4902
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ORDCNSR.
003600 AUTHOR.        D W PARRISH.
003700 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
003800 DATE-WRITTEN.  1991-08-14.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  USL-486.
004500 OBJECT-COMPUTER.  USL-486.
004600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ORDER-FILE ASSIGN "ORDER.MAS"
005100         ORGANIZATION INDEXED
005200         ACCESS DYNAMIC
005300         RECORD KEY ORDER-ID OF ORDER-RECORD
005400         STATUS FILE-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ORDER-FILE; RECORD 106.
005900     COPY ORDERREC.
006000*
006100 WORKING-STORAGE SECTION.
006200*****************************************************************
006300* FILE STATUS
006400*****************************************************************
006500 01  FILE-STATUS.
006600     05  STATUS-1                    PIC X.
006700     05  STATUS-2                    PIC X.
006800*
006900 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
007000 77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
007100 77  REC-REJECTED                    PIC S9(9) COMP-5 VALUE 4.
007200 77  REC-ERROR                       PIC S9(9) COMP-5 VALUE 9.
007300*****************************************************************
007400* ASTMGSR CALL INTERFACE
007500*****************************************************************
007600 01  WS-AM-FUNCTION                  PIC X(06).
007700 COPY ASSETREC REPLACING ASSET-RECORD BY WS-AM-ASSET-REC.
007800 01  WS-AM-AMOUNT                    PIC S9(17)V99.
007900 01  WS-AM-RETURN-CODE               PIC S9(09) COMP-5.
008000*
008100 01  WS-TOTAL-AMOUNT                 PIC S9(17)V99.
008200*****************************************************************
008300* LOG MESSAGE DEFINITIONS
008400*****************************************************************
008500 01  LOGMSG.
008600     05  FILLER          PIC X(10) VALUE "ORDCNSR =>".
008700     05  LOGMSG-TEXT     PIC X(60).
008800 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
008900*
009000 LINKAGE SECTION.
009100 01  LK-ORDER-ID                     PIC 9(09).
009200 01  LK-REQUEST-CUST-ID              PIC 9(09).
009300 01  LK-RETURN-CODE                  PIC S9(09) COMP-5.
009400 01  LK-REJECT-REASON                PIC X(40).
009500 COPY ORDERREC REPLACING ORDER-RECORD BY LK-RESULT-ORDER.
009600*
009700 PROCEDURE DIVISION USING LK-ORDER-ID
009800                           LK-REQUEST-CUST-ID
009900                           LK-RETURN-CODE
010000                           LK-REJECT-REASON
010100                           LK-RESULT-ORDER.
010200*
010300 0000-MAINLINE.
010400     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010500     MOVE ZERO TO LK-RETURN-CODE.
010600     MOVE SPACES TO LK-REJECT-REASON.
010700     OPEN I-O ORDER-FILE.
010800     MOVE LK-ORDER-ID TO ORDER-ID OF ORDER-RECORD.
010900     READ ORDER-FILE.
011000     IF STATUS-1 = "2"
011100         MOVE REC-REJECTED TO LK-RETURN-CODE
011200         MOVE "ORDER NOT FOUND" TO LK-REJECT-REASON
011300         MOVE "CANCEL REJECTED - NOT FOUND" TO LOGMSG-TEXT
011400         PERFORM 9000-DO-USERLOG-ERR
011500         GO TO 0000-EXIT
011600     ELSE IF STATUS-1 NOT = "0"
011700         MOVE REC-ERROR TO LK-RETURN-CODE
011800         MOVE "ORDER READ FAILED" TO LK-REJECT-REASON
011900         MOVE "READ FAILED ON ORDER MASTER" TO LOGMSG-TEXT
012000         PERFORM 9000-DO-USERLOG-ERR
012100         GO TO 0000-EXIT.
012200*
012300     PERFORM 2000-EDIT-ORDER.
012400     IF LK-RETURN-CODE = REC-REJECTED
012500         GO TO 0000-EXIT.
012600*
012700     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
012800             ORDER-PRICE OF ORDER-RECORD *
012900             ORDER-SIZE OF ORDER-RECORD.
013000*
013100     IF ORDER-IS-BUY OF ORDER-RECORD
013200         PERFORM 3000-RELEASE-BUY-SIDE
013300     ELSE
013400         PERFORM 3500-RELEASE-SELL-SIDE.
013500*
013600     IF LK-RETURN-CODE = ZERO
013700         PERFORM 4000-UPDATE-ORDER-REC.
013800*
013900 0000-EXIT.
014000     MOVE ORDER-RECORD TO LK-RESULT-ORDER.
014100     CLOSE ORDER-FILE.
014200     GOBACK.
014300*****************************************************************
014400* 2000-EDIT-ORDER  -  RULE SS7 OWNERSHIP, RULE SS5 STATE CHECK
014500*****************************************************************
014600 2000-EDIT-ORDER.
014700     IF ORDER-CUST-ID OF ORDER-RECORD NOT = LK-REQUEST-CUST-ID
014800         MOVE REC-REJECTED TO LK-RETURN-CODE
014900         MOVE "NOT THE OWNING CUSTOMER" TO LK-REJECT-REASON
015000         MOVE "CANCEL REJECTED - NOT OWNER" TO LOGMSG-TEXT
015100         PERFORM 9000-DO-USERLOG-ERR
015200         GO TO 2000-EXIT.
015300     IF NOT ORDER-IS-PENDING OF ORDER-RECORD
015400         MOVE REC-REJECTED TO LK-RETURN-CODE
015500         MOVE "ORDER IS NOT PENDING" TO LK-REJECT-REASON
015600         MOVE "CANCEL REJECTED - NOT PENDING" TO LOGMSG-TEXT
015700         PERFORM 9000-DO-USERLOG-ERR.
015800 2000-EXIT.
015900     EXIT.
016000*****************************************************************
016100* 3000-RELEASE-BUY-SIDE  -  GIVE BACK THE EARMARKED TRY
016200*****************************************************************
016300 3000-RELEASE-BUY-SIDE.
016400     MOVE ORDER-CUST-ID OF ORDER-RECORD
016500                         TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
016600     MOVE "TRY       " TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
016700     MOVE "RELEAS" TO WS-AM-FUNCTION.
016800     MOVE WS-TOTAL-AMOUNT TO WS-AM-AMOUNT.
016900     CALL "ASTMGSR" USING WS-AM-FUNCTION
017000                           WS-AM-ASSET-REC
017100                           WS-AM-AMOUNT
017200                           WS-AM-RETURN-CODE.
017300     IF WS-AM-RETURN-CODE NOT = REC-FOUND
017400         MOVE REC-ERROR TO LK-RETURN-CODE
017500         MOVE "RELEASE POSTING FAILED" TO LK-REJECT-REASON
017600         MOVE "RELEASE FAILED ON TRY" TO LOGMSG-TEXT
017700         PERFORM 9000-DO-USERLOG-ERR.
017800 3000-EXIT.
017900     EXIT.
018000*****************************************************************
018100* 3500-RELEASE-SELL-SIDE  -  GIVE BACK THE EARMARKED SHARES
018200*****************************************************************
018300 3500-RELEASE-SELL-SIDE.
018400     MOVE ORDER-CUST-ID OF ORDER-RECORD
018500                         TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
018600     MOVE ORDER-ASSET-SYMBOL OF ORDER-RECORD
018700                         TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
018800     MOVE "RELEAS" TO WS-AM-FUNCTION.
018900     MOVE ORDER-SIZE OF ORDER-RECORD TO WS-AM-AMOUNT.
019000     CALL "ASTMGSR" USING WS-AM-FUNCTION
019100                           WS-AM-ASSET-REC
019200                           WS-AM-AMOUNT
019300                           WS-AM-RETURN-CODE.
019400     IF WS-AM-RETURN-CODE NOT = REC-FOUND
019500         MOVE REC-ERROR TO LK-RETURN-CODE
019600         MOVE "RELEASE POSTING FAILED" TO LK-REJECT-REASON
019700         MOVE "RELEASE FAILED ON ASSET" TO LOGMSG-TEXT
019800         PERFORM 9000-DO-USERLOG-ERR.
019900 3500-EXIT.
020000     EXIT.
020100*****************************************************************
020200* 4000-UPDATE-ORDER-REC  -  MARK THE ORDER CANCELED.  SHOP
020300* CONVENTION: DELETE THEN WRITE RATHER THAN REWRITE.
020400*****************************************************************
020500 4000-UPDATE-ORDER-REC.
020600     SET ORDER-IS-CANCELED OF ORDER-RECORD TO TRUE.
020700     DELETE ORDER-FILE.
020800     IF STATUS-1 NOT = "0"
020900         MOVE REC-ERROR TO LK-RETURN-CODE
021000         MOVE "ORDER UPDATE FAILED" TO LK-REJECT-REASON
021100         MOVE "DELETE FAILED ON CANCEL UPDATE" TO LOGMSG-TEXT
021200         PERFORM 9000-DO-USERLOG-ERR
021300         GO TO 4000-EXIT.
021400     WRITE ORDER-RECORD.
021500     IF STATUS-1 NOT = "0"
021600         MOVE REC-ERROR TO LK-RETURN-CODE
021700         MOVE "ORDER UPDATE FAILED" TO LK-REJECT-REASON
021800         MOVE "WRITE FAILED ON CANCEL UPDATE" TO LOGMSG-TEXT
021900         PERFORM 9000-DO-USERLOG-ERR
022000     ELSE
022100         MOVE REC-FOUND TO LK-RETURN-CODE
022200         MOVE "ORDER CANCELED AND RELEASED" TO LOGMSG-TEXT
022300         PERFORM 9000-DO-USERLOG.
022400 4000-EXIT.
022500     EXIT.
022600*****************************************************************
022700* AUDIT LOG PARAGRAPHS
022800*****************************************************************
022900 9000-DO-USERLOG.
023000     DISPLAY LOGMSG-TEXT UPON CONSOLE.
023100 9000-DO-USERLOG-ERR.
023200     DISPLAY LOGMSG-TEXT UPON CONSOLE.
