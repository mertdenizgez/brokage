000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDQYSR  -  ORDER QUERY SERVICE
000700*
000800* ANSWERS THE FOUR STANDING ORDER QUERIES: ALL ORDERS FOR A
000900* CUSTOMER, A CUSTOMER'S ORDERS IN A CREATED-DATE RANGE (MOST
001000* RECENT FIRST), THE SYSTEM-WIDE PENDING WORKLIST (OLDEST
001100* FIRST -- USED BY OPERATIONS TO SPOT-CHECK WHAT ORDRUN STILL
001200* HAS OUTSTANDING), AND A SINGLE ORDER BY ID.  DRIVEN BY A SMALL
001300* REQUEST FILE SO IT CAN RUN ON DEMAND, SEPARATE FROM THE DAILY
001400* ORDER-PROCESSING RUN.
001500*
001600* GROWN OUT OF STOCKAPP FUNDPRSR.CBL -- SAME PURE-READ,
001700* REC-FOUND/REC-NOT-FOUND SERVER SHAPE, EXTENDED WITH THE SORT
001800* VERB FOR THE RANGE AND WORKLIST QUERIES, WHICH FUNDPRSR'S
001900* SINGLE-KEY LOOKUP NEVER NEEDED.
002000*****************************************************************
002100* CHANGE LOG
002200*   1987-05-20 LMH  ORIGINAL, REWORKED FROM FUNDPRSR FOR THE       CR-1108
002300*                   LEDGER BATCH REWRITE, REQ CR-1108 (BYID        CR-1108
002400*                   AND BYCUST ONLY).                              CR-1108
002500*   1993-11-20 LMH  ADDED BYRANGE AND THE SORT-BASED EXTRACT,      CR-1602
002600*                   REQ CR-1602.                                   CR-1602
002700*   1999-01-06 RJK  Y2K SIGN-OFF: ORDER-CREATED-CCYY IS ALREADY
002800*                   A FULL 4-DIGIT YEAR ON THE SORT KEY -- NO
002900*                   CHANGE REQUIRED, LOGGED FOR THE BINDER.
003000*   2005-09-30 DWP  ADDED PENDLST SO ORDRUN COULD BUILD ITS        CR-4777
003100*                   WORKLIST FROM THIS SERVICE INSTEAD OF          CR-4777
003200*                   SCANNING ORDER.MAS ITSELF, REQ CR-4777.        CR-4777
003300*****************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    ORDQYSR.
003600 AUTHOR.        L M HOLLOWAY.
003700 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
003800 DATE-WRITTEN.  1987-05-20.
003900 DATE-COMPILED.
004000 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  USL-486.
004500 OBJECT-COMPUTER.  USL-486.
004600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ORDQRY-FILE ASSIGN "ORDQRY.DAT"
005100         ORGANIZATION LINE SEQUENTIAL
005200         STATUS FILE-STATUS.
005300     SELECT ORDER-FILE ASSIGN "ORDER.MAS"
005400         ORGANIZATION INDEXED
005500         ACCESS DYNAMIC
005600         RECORD KEY ORDER-ID OF ORDER-RECORD
005700         STATUS ORDER-FILE-STATUS.
005800     SELECT SORT-WORK-FILE ASSIGN "ORDSWK.TMP".
005900     SELECT ORDQLST-FILE ASSIGN "ORDQLST.PRT"
006000         ORGANIZATION LINE SEQUENTIAL
006100         STATUS FILE-STATUS.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ORDQRY-FILE.
006600 01  ORDQRY-REC.
006700     05  ORDQRY-FUNCTION             PIC X(06).
006800     05  ORDQRY-CUST-ID              PIC 9(09).
006900     05  ORDQRY-ORDER-ID             PIC 9(09).
007000     05  ORDQRY-START-DATE           PIC 9(08).
007100     05  ORDQRY-END-DATE             PIC 9(08).
007200     05  FILLER                      PIC X(40).
007300*
007400 FD  ORDER-FILE; RECORD 106.
007500     COPY ORDERREC.
007600*
007700 SD  SORT-WORK-FILE.
007800     COPY ORDERREC REPLACING ORDER-RECORD BY SORT-ORDER-REC.
007900*
008000 FD  ORDQLST-FILE.
008100 01  ORDQLST-REC                     PIC X(80).
008200*
008300 WORKING-STORAGE SECTION.
008400*****************************************************************
008500* FILE STATUS
008600*****************************************************************
008700 01  FILE-STATUS.
008800     05  STATUS-1                    PIC X.
008900     05  STATUS-2                    PIC X.
009000 01  ORDER-FILE-STATUS.
009100     05  ORDER-STATUS-1              PIC X.
009200     05  ORDER-STATUS-2              PIC X.
009300*
009400 77  WS-EOF-QUERY-SW                 PIC X(01) VALUE "N".
009500     88  WS-EOF-QUERY                    VALUE "Y".
009600 77  WS-EOF-SORT-SW                  PIC X(01) VALUE "N".
009700     88  WS-EOF-SORT                     VALUE "Y".
009800 77  WS-QUERIES-READ                 PIC S9(07) COMP VALUE ZERO.
009900 77  WS-ORDERS-LISTED                PIC S9(07) COMP VALUE ZERO.
010000*****************************************************************
010100* LISTING LINE, ONE PER ORDER -- SAME FIELD ORDER RPTLINE USES
010200* FOR THE DAILY RUN REPORT, RESTATED HERE FOR THE QUERY OUTPUT
010300*****************************************************************
010400 01  WS-LISTING-LINE.
010500     05  WS-LST-ORDER-ID             PIC 9(09).
010600     05  FILLER                      PIC X(02).
010700     05  WS-LST-CUST-ID              PIC 9(09).
010800     05  FILLER                      PIC X(02).
010900     05  WS-LST-SYMBOL               PIC X(10).
011000     05  FILLER                      PIC X(02).
011100     05  WS-LST-SIDE                 PIC X(04).
011200     05  FILLER                      PIC X(02).
011300     05  WS-LST-SIZE                 PIC Z,ZZZ,ZZ9.99.
011400     05  FILLER                      PIC X(02).
011500     05  WS-LST-PRICE                PIC Z,ZZZ,ZZ9.99.
011600     05  FILLER                      PIC X(02).
011700     05  WS-LST-STATUS               PIC X(08).
011800     05  FILLER                      PIC X(24).
011900 01  WS-HEADING-LINE REDEFINES WS-LISTING-LINE PIC X(80).
012000*****************************************************************
012100* LOG MESSAGE DEFINITIONS
012200*****************************************************************
012300 01  LOGMSG.
012400     05  FILLER          PIC X(10) VALUE "ORDQYSR =>".
012500     05  LOGMSG-TEXT     PIC X(60).
012600 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
012700*
012800 PROCEDURE DIVISION.
012900*
013000 0000-MAINLINE.
013100     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
013200     MOVE "Started" TO LOGMSG-TEXT.
013300     PERFORM 9000-DO-USERLOG.
013400     OPEN INPUT ORDQRY-FILE.
013500     OPEN INPUT ORDER-FILE.
013600     OPEN OUTPUT ORDQLST-FILE.
013700*
013800     PERFORM 1000-READ-QUERY.
013900     PERFORM 2000-ANSWER-QUERY UNTIL WS-EOF-QUERY.
014000*
014100     CLOSE ORDQRY-FILE.
014200     CLOSE ORDER-FILE.
014300     CLOSE ORDQLST-FILE.
014400     MOVE "Ended" TO LOGMSG-TEXT.
014500     PERFORM 9000-DO-USERLOG.
014600     STOP RUN.
014700*****************************************************************
014800* 1000-READ-QUERY
014900*****************************************************************
015000 1000-READ-QUERY.
015100     READ ORDQRY-FILE
015200         AT END
015300             SET WS-EOF-QUERY TO TRUE
015400         NOT AT END
015500             ADD 1 TO WS-QUERIES-READ
015600     END-READ.
015700 1000-EXIT.
015800     EXIT.
015900*****************************************************************
016000* 2000-ANSWER-QUERY  -  DISPATCH ONE QUERY REQUEST TO ITS
016050* MATCHING LOOKUP, THEN PULL THE NEXT REQUEST OFF THE FILE
016100*****************************************************************
016200 2000-ANSWER-QUERY.
016300     EVALUATE ORDQRY-FUNCTION
016400         WHEN "BYID  "
016500             PERFORM 2300-FETCH-BY-ID
016600         WHEN "BYCUST"
016700             PERFORM 2000-EXTRACT-BY-CUST
016800         WHEN "BYRANG"
016900             PERFORM 2100-EXTRACT-BY-RANGE
017000         WHEN "PENDLS"
017100             PERFORM 2200-EXTRACT-PENDING
017200         WHEN OTHER
017300             MOVE "UNKNOWN QUERY FUNCTION CODE" TO LOGMSG-TEXT
017400             PERFORM 9000-DO-USERLOG-ERR
017500     END-EVALUATE.
017600     PERFORM 1000-READ-QUERY.
017700 2050-EXIT.
017800     EXIT.
017900*****************************************************************
018000* 2000-EXTRACT-BY-CUST  -  ALL ORDERS FOR ONE CUSTOMER,
018100* NEWEST-CREATED FIRST
018200*****************************************************************
018300 2000-EXTRACT-BY-CUST.
018400     SORT SORT-WORK-FILE
018500         DESCENDING KEY ORDER-SORT-KEY OF SORT-ORDER-REC
018600         INPUT PROCEDURE 3000-SELECT-BY-CUST
018700         OUTPUT PROCEDURE 4000-LIST-SORTED-ORDERS.
018800 2000-EXIT.
018900     EXIT.
019000*****************************************************************
019100* 2100-EXTRACT-BY-RANGE  -  ONE CUSTOMER, CREATED-DATE BETWEEN
019200* START AND END INCLUSIVE, NEWEST-CREATED FIRST
019300*****************************************************************
019400 2100-EXTRACT-BY-RANGE.
019500     SORT SORT-WORK-FILE
019600         DESCENDING KEY ORDER-SORT-KEY OF SORT-ORDER-REC
019700         INPUT PROCEDURE 3100-SELECT-BY-RANGE
019800         OUTPUT PROCEDURE 4000-LIST-SORTED-ORDERS.
019900 2100-EXIT.
020000     EXIT.
020100*****************************************************************
020200* 2200-EXTRACT-PENDING  -  SYSTEM-WIDE PENDING WORKLIST,
020300* OLDEST-CREATED FIRST
020400*****************************************************************
020500 2200-EXTRACT-PENDING.
020600     SORT SORT-WORK-FILE
020700         ASCENDING KEY ORDER-SORT-KEY OF SORT-ORDER-REC
020800         INPUT PROCEDURE 3200-SELECT-PENDING
020900         OUTPUT PROCEDURE 4000-LIST-SORTED-ORDERS.
021000 2200-EXIT.
021100     EXIT.
021200*****************************************************************
021300* 2300-FETCH-BY-ID  -  SINGLE ORDER, DIRECT KEYED READ
021400*****************************************************************
021500 2300-FETCH-BY-ID.
021600     MOVE ORDQRY-ORDER-ID TO ORDER-ID OF ORDER-RECORD.
021700     READ ORDER-FILE
021800         INVALID KEY
021900             MOVE "ORDER NOT FOUND" TO LOGMSG-TEXT
022000             PERFORM 9000-DO-USERLOG-ERR
022100     END-READ.
022200     IF ORDER-STATUS-1 = "0"
022300         MOVE ORDER-ID OF ORDER-RECORD TO WS-LST-ORDER-ID
022400         MOVE ORDER-CUST-ID OF ORDER-RECORD TO WS-LST-CUST-ID
022500         MOVE ORDER-ASSET-SYMBOL OF ORDER-RECORD TO
022600                                                 WS-LST-SYMBOL
022700         MOVE ORDER-SIDE OF ORDER-RECORD TO WS-LST-SIDE
022800         MOVE ORDER-SIZE OF ORDER-RECORD TO WS-LST-SIZE
022900         MOVE ORDER-PRICE OF ORDER-RECORD TO WS-LST-PRICE
023000         MOVE ORDER-STATUS OF ORDER-RECORD TO WS-LST-STATUS
023100         WRITE ORDQLST-REC FROM WS-LISTING-LINE
023200         ADD 1 TO WS-ORDERS-LISTED.
023300 2300-EXIT.
023400     EXIT.
023500*****************************************************************
023600* 3000-SELECT-BY-CUST  -  SORT INPUT PROCEDURE: RELEASE EVERY
023700* ORDER BELONGING TO THE REQUESTED CUSTOMER
023800*****************************************************************
023900 3000-SELECT-BY-CUST.
024000     SET WS-EOF-SORT TO FALSE.
024100     MOVE LOW-VALUES TO ORDER-RECORD.
024200     START ORDER-FILE KEY NOT < ORDER-ID OF ORDER-RECORD
024300         INVALID KEY
024400             SET WS-EOF-SORT TO TRUE
024500     END-START.
024600     PERFORM 3050-RELEASE-BY-CUST THRU 3050-EXIT
024700         UNTIL WS-EOF-SORT.
024800 3000-EXIT.
024900     EXIT.
025000*****************************************************************
025100* 3050-RELEASE-BY-CUST  -  ONE SORT-FILE STEP: READ THE NEXT
025200* ORDER AND RELEASE IT WHEN IT BELONGS TO THE REQUESTED CUSTOMER.
025300*****************************************************************
025400 3050-RELEASE-BY-CUST.
025500     READ ORDER-FILE NEXT RECORD
025600         AT END
025700             SET WS-EOF-SORT TO TRUE
025800     END-READ.
025900     IF NOT WS-EOF-SORT
026000         AND ORDER-CUST-ID OF ORDER-RECORD = ORDQRY-CUST-ID
026100         MOVE ORDER-RECORD TO SORT-ORDER-REC
026200         RELEASE SORT-ORDER-REC.
026300 3050-EXIT.
026400     EXIT.
026500*****************************************************************
026600* 3100-SELECT-BY-RANGE  -  SORT INPUT PROCEDURE: RELEASE EVERY
026700* ORDER FOR THE CUSTOMER WITH A CREATED DATE IN [START,END]
026800*****************************************************************
026900 3100-SELECT-BY-RANGE.
027000     SET WS-EOF-SORT TO FALSE.
027100     MOVE LOW-VALUES TO ORDER-RECORD.
027200     START ORDER-FILE KEY NOT < ORDER-ID OF ORDER-RECORD
027300         INVALID KEY
027400             SET WS-EOF-SORT TO TRUE
027500     END-START.
027600     PERFORM 3150-RELEASE-BY-RANGE THRU 3150-EXIT
027700         UNTIL WS-EOF-SORT.
027800 3100-EXIT.
027900     EXIT.
028000*****************************************************************
028100* 3150-RELEASE-BY-RANGE  -  ONE SORT-FILE STEP: READ THE NEXT
028200* ORDER AND RELEASE IT WHEN IT FALLS IN THE REQUESTED CUSTOMER'S
028300* CREATED-DATE RANGE.
028400*****************************************************************
028500 3150-RELEASE-BY-RANGE.
028600     READ ORDER-FILE NEXT RECORD
028700         AT END
028800             SET WS-EOF-SORT TO TRUE
028900     END-READ.
029000     IF NOT WS-EOF-SORT
029100         AND ORDER-CUST-ID OF ORDER-RECORD = ORDQRY-CUST-ID
029200         AND ORDER-CREATED-DATE OF ORDER-RECORD
029300             NOT < ORDQRY-START-DATE
029400         AND ORDER-CREATED-DATE OF ORDER-RECORD
029500             NOT > ORDQRY-END-DATE
029600         MOVE ORDER-RECORD TO SORT-ORDER-REC
029700         RELEASE SORT-ORDER-REC.
029800 3150-EXIT.
029900     EXIT.
030000*****************************************************************
030100* 3200-SELECT-PENDING  -  SORT INPUT PROCEDURE: RELEASE EVERY
030200* ORDER SYSTEM-WIDE THAT IS STILL PENDING
030300*****************************************************************
030400 3200-SELECT-PENDING.
030500     SET WS-EOF-SORT TO FALSE.
030600     MOVE LOW-VALUES TO ORDER-RECORD.
030700     START ORDER-FILE KEY NOT < ORDER-ID OF ORDER-RECORD
030800         INVALID KEY
030900             SET WS-EOF-SORT TO TRUE
031000     END-START.
031100     PERFORM 3250-RELEASE-PENDING THRU 3250-EXIT
031200         UNTIL WS-EOF-SORT.
031300 3200-EXIT.
031400     EXIT.
031500*****************************************************************
031600* 3250-RELEASE-PENDING  -  ONE SORT-FILE STEP: READ THE NEXT
031700* ORDER AND RELEASE IT WHEN IT IS STILL PENDING.
031800*****************************************************************
031900 3250-RELEASE-PENDING.
032000     READ ORDER-FILE NEXT RECORD
032100         AT END
032200             SET WS-EOF-SORT TO TRUE
032300     END-READ.
032400     IF NOT WS-EOF-SORT
032500         AND ORDER-IS-PENDING OF ORDER-RECORD
032600         MOVE ORDER-RECORD TO SORT-ORDER-REC
032700         RELEASE SORT-ORDER-REC.
032800 3250-EXIT.
032900     EXIT.
033000*****************************************************************
033100* 4000-LIST-SORTED-ORDERS  -  SORT OUTPUT PROCEDURE: WRITE ONE
033200* LISTING LINE PER SORTED ORDER
033300*****************************************************************
033400 4000-LIST-SORTED-ORDERS.
033500     SET WS-EOF-SORT TO FALSE.
033600     PERFORM 4050-WRITE-ONE-LISTING-LINE THRU 4050-EXIT
033700         UNTIL WS-EOF-SORT.
033800 4000-EXIT.
033900     EXIT.
034000*****************************************************************
034100* 4050-WRITE-ONE-LISTING-LINE  -  ONE SORT-OUTPUT STEP: RETURN
034200* THE NEXT SORTED ORDER AND WRITE ITS LISTING LINE.
034300*****************************************************************
034400 4050-WRITE-ONE-LISTING-LINE.
034500     RETURN SORT-WORK-FILE
034600         AT END
034700             SET WS-EOF-SORT TO TRUE
034800     END-RETURN.
034900     IF NOT WS-EOF-SORT
035000         MOVE ORDER-ID OF SORT-ORDER-REC TO WS-LST-ORDER-ID
035100         MOVE ORDER-CUST-ID OF SORT-ORDER-REC TO
035200                                             WS-LST-CUST-ID
035300         MOVE ORDER-ASSET-SYMBOL OF SORT-ORDER-REC TO
035400                                             WS-LST-SYMBOL
035500         MOVE ORDER-SIDE OF SORT-ORDER-REC TO WS-LST-SIDE
035600         MOVE ORDER-SIZE OF SORT-ORDER-REC TO WS-LST-SIZE
035700         MOVE ORDER-PRICE OF SORT-ORDER-REC TO WS-LST-PRICE
035800         MOVE ORDER-STATUS OF SORT-ORDER-REC TO
035900                                             WS-LST-STATUS
036000         WRITE ORDQLST-REC FROM WS-LISTING-LINE
036100         ADD 1 TO WS-ORDERS-LISTED.
036200 4050-EXIT.
036300     EXIT.
036400*****************************************************************
036500* AUDIT LOG PARAGRAPHS
036600*****************************************************************
036700 9000-DO-USERLOG.
036800     DISPLAY LOGMSG-TEXT UPON CONSOLE.
036900 9000-DO-USERLOG-ERR.
037000     DISPLAY LOGMSG-TEXT UPON CONSOLE.
