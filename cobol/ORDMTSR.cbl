000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDMTSR  -  ORDER MATCH / SETTLEMENT SERVICE
000700*
000800* SETTLES A PENDING ORDER: MOVES THE EARMARKED TRY OR SHARES OUT
000900* OF THE ONE SIDE AND POSTS THE OFFSETTING LEG, THEN MARKS THE
001000* ORDER MATCHED.  CALLED BY ORDRUN ONCE PER "M" TRANSACTION ON
001100* THE DAILY REQUEST FILE.
001200*
001300* GROWN OUT OF STOCKAPP SELL.CBL -- SAME "CALL A SERVICE, BRANCH
001400* ON THE RETURN CODE" SHAPE THE OLD SELL SCREEN USED AGAINST
001500* SELLSR, NOW CALLING ASTMGSR TWICE -- ONCE PER LEG OF THE
001600* TRADE -- INSTEAD OF DRIVING A 3270 SCREEN.
001700*****************************************************************
001800* CHANGE LOG
001900*   1987-04-16 LMH  ORIGINAL, REWORKED FROM SELL FOR THE LEDGER    CR-1108
002000*                   BATCH REWRITE, REQ CR-1108.                    CR-1108
002100*   1990-09-24 LMH  SPLIT THE BUY-SIDE AND SELL-SIDE SETTLEMENT    CR-1340
002200*                   PARAGRAPHS APART -- THE ORIGINAL SELL SCREEN   CR-1340
002300*                   ONLY EVER HANDLED ONE DIRECTION, REQ CR-1340.  CR-1340
002400*   1999-01-06 RJK  Y2K SIGN-OFF: NO DATE FIELDS CARRIED IN THIS
002500*                   PROGRAM'S WORKING STORAGE -- NO CHANGE
002600*                   REQUIRED, LOGGED FOR THE BINDER.
002700*   2005-09-30 DWP  DROPPED THE TUXEDO TPCALL/SCREEN SHELL IN      CR-4777
002800*                   FAVOR OF A PLAIN CALL FROM ORDRUN, REQ         CR-4777
002900*                   CR-4777 (BATCH CONVERSION).                    CR-4777
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    ORDMTSR.
003300 AUTHOR.        L M HOLLOWAY.
003400 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
003500 DATE-WRITTEN.  1987-04-16.
003600 DATE-COMPILED.
003700 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  USL-486.
004200 OBJECT-COMPUTER.  USL-486.
004300 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ORDER-FILE ASSIGN "ORDER.MAS"
004800         ORGANIZATION INDEXED
004900         ACCESS DYNAMIC
005000         RECORD KEY ORDER-ID OF ORDER-RECORD
005100         STATUS FILE-STATUS.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ORDER-FILE; RECORD 106.
005600     COPY ORDERREC.
005700*
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006000* FILE STATUS
006100*****************************************************************
006200 01  FILE-STATUS.
006300     05  STATUS-1                    PIC X.
006400     05  STATUS-2                    PIC X.
006500*
006600 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
006700 77  REC-NOT-FOUND                   PIC S9(9) COMP-5 VALUE 2.
006800 77  REC-INSUFFICIENT                PIC S9(9) COMP-5 VALUE 3.
006900 77  REC-REJECTED                    PIC S9(9) COMP-5 VALUE 4.
007000 77  REC-ERROR                       PIC S9(9) COMP-5 VALUE 9.
007100*****************************************************************
007200* ASTMGSR CALL INTERFACE
007300*****************************************************************
007400 01  WS-AM-FUNCTION                  PIC X(06).
007500 COPY ASSETREC REPLACING ASSET-RECORD BY WS-AM-ASSET-REC.
007600 01  WS-AM-AMOUNT                    PIC S9(17)V99.
007700 01  WS-AM-RETURN-CODE               PIC S9(09) COMP-5.
007800*****************************************************************
007900* ARITHMETIC WORK AREA -- RULE SS3
008000*****************************************************************
008100 01  WS-TOTAL-AMOUNT                 PIC S9(17)V99.
008200*****************************************************************
008300* LOG MESSAGE DEFINITIONS
008400*****************************************************************
008500 01  LOGMSG.
008600     05  FILLER          PIC X(10) VALUE "ORDMTSR =>".
008700     05  LOGMSG-TEXT     PIC X(60).
008800 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
008900*
009000 LINKAGE SECTION.
009100 01  LK-ORDER-ID                     PIC 9(09).
009200 01  LK-RETURN-CODE                  PIC S9(09) COMP-5.
009300 01  LK-REJECT-REASON                PIC X(40).
009400 COPY ORDERREC REPLACING ORDER-RECORD BY LK-RESULT-ORDER.
009500*
009600 PROCEDURE DIVISION USING LK-ORDER-ID
009700                           LK-RETURN-CODE
009800                           LK-REJECT-REASON
009900                           LK-RESULT-ORDER.
010000*
010100 0000-MAINLINE.
010200     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
010300     MOVE ZERO TO LK-RETURN-CODE.
010400     MOVE SPACES TO LK-REJECT-REASON.
010500     OPEN I-O ORDER-FILE.
010600     MOVE LK-ORDER-ID TO ORDER-ID OF ORDER-RECORD.
010700     READ ORDER-FILE.
010800     IF STATUS-1 = "2"
010900         MOVE REC-REJECTED TO LK-RETURN-CODE
011000         MOVE "ORDER NOT FOUND" TO LK-REJECT-REASON
011100         MOVE "MATCH REJECTED - NOT FOUND" TO LOGMSG-TEXT
011200         PERFORM 9000-DO-USERLOG-ERR
011300         GO TO 0000-EXIT
011400     ELSE IF STATUS-1 NOT = "0"
011500         MOVE REC-ERROR TO LK-RETURN-CODE
011600         MOVE "ORDER READ FAILED" TO LK-REJECT-REASON
011700         MOVE "READ FAILED ON ORDER MASTER" TO LOGMSG-TEXT
011800         PERFORM 9000-DO-USERLOG-ERR
011900         GO TO 0000-EXIT.
012000*
012100     PERFORM 2000-EDIT-ORDER.
012200     IF LK-RETURN-CODE = REC-REJECTED
012300         GO TO 0000-EXIT.
012400*
012500     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
012600             ORDER-PRICE OF ORDER-RECORD *
012700             ORDER-SIZE OF ORDER-RECORD.
012800*
012900     IF ORDER-IS-BUY OF ORDER-RECORD
013000         PERFORM 3000-SETTLE-BUY-SIDE
013100     ELSE
013200         PERFORM 3500-SETTLE-SELL-SIDE.
013300*
013400     IF LK-RETURN-CODE = ZERO
013500         PERFORM 4000-UPDATE-ORDER-REC.
013600*
013700 0000-EXIT.
013800     MOVE ORDER-RECORD TO LK-RESULT-ORDER.
013900     CLOSE ORDER-FILE.
014000     GOBACK.
014100*****************************************************************
014200* 2000-EDIT-ORDER  -  RULE SS5: ONLY A PENDING ORDER MAY MATCH
014300*****************************************************************
014400 2000-EDIT-ORDER.
014500     IF NOT ORDER-IS-PENDING OF ORDER-RECORD
014600         MOVE REC-REJECTED TO LK-RETURN-CODE
014700         MOVE "ORDER IS NOT PENDING" TO LK-REJECT-REASON
014800         MOVE "MATCH REJECTED - NOT PENDING" TO LOGMSG-TEXT
014900         PERFORM 9000-DO-USERLOG-ERR.
015000 2000-EXIT.
015100     EXIT.
015200*****************************************************************
015300* 3000-SETTLE-BUY-SIDE  -  RULE SS8: THE BUYER'S TRY WAS ALREADY
015400* TAKEN OUT OF USABLE SIZE AT RESERVE TIME AND IS NOT TOUCHED
015500* AGAIN HERE -- SETTLEMENT ONLY POSTS THE SHARES BOUGHT.
015600*****************************************************************
015700 3000-SETTLE-BUY-SIDE.
015800     MOVE ORDER-CUST-ID OF ORDER-RECORD
015900                         TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
016000     MOVE ORDER-ASSET-SYMBOL OF ORDER-RECORD
016100                         TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
016200     MOVE "ADDSZ " TO WS-AM-FUNCTION.
016300     MOVE ORDER-SIZE OF ORDER-RECORD TO WS-AM-AMOUNT.
016400     CALL "ASTMGSR" USING WS-AM-FUNCTION
016500                           WS-AM-ASSET-REC
016600                           WS-AM-AMOUNT
016700                           WS-AM-RETURN-CODE.
016800     IF WS-AM-RETURN-CODE NOT = REC-FOUND
016900         MOVE REC-ERROR TO LK-RETURN-CODE
017000         MOVE "SETTLEMENT POSTING FAILED" TO LK-REJECT-REASON
017100         MOVE "ADD-SIZE FAILED ON BUY SETTLE" TO LOGMSG-TEXT
017200         PERFORM 9000-DO-USERLOG-ERR.
017300 3000-EXIT.
017400     EXIT.
017500*****************************************************************
017600* 3500-SETTLE-SELL-SIDE  -  RULE SS8: THE SELLER'S SHARES WERE
017700* EARMARKED AT CREATE TIME; SETTLEMENT POSTS THE TRY IN AND
017800* TAKES THE SHARES OUT OF THE TOTAL BALANCE.
017900*****************************************************************
018000 3500-SETTLE-SELL-SIDE.
018100     MOVE ORDER-CUST-ID OF ORDER-RECORD
018200                         TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
018300     MOVE "TRY       " TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
018400     MOVE "ADDSZ " TO WS-AM-FUNCTION.
018500     MOVE WS-TOTAL-AMOUNT TO WS-AM-AMOUNT.
018600     CALL "ASTMGSR" USING WS-AM-FUNCTION
018700                           WS-AM-ASSET-REC
018800                           WS-AM-AMOUNT
018900                           WS-AM-RETURN-CODE.
019000     IF WS-AM-RETURN-CODE NOT = REC-FOUND
019100         MOVE REC-ERROR TO LK-RETURN-CODE
019200         MOVE "SETTLEMENT POSTING FAILED" TO LK-REJECT-REASON
019300         MOVE "ADD-SIZE FAILED ON TRY" TO LOGMSG-TEXT
019400         PERFORM 9000-DO-USERLOG-ERR
019500         GO TO 3500-EXIT.
019600*
019700     MOVE ORDER-CUST-ID OF ORDER-RECORD
019800                         TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
019900     MOVE ORDER-ASSET-SYMBOL OF ORDER-RECORD
020000                         TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
020100     MOVE "SUBSZ " TO WS-AM-FUNCTION.
020200     MOVE ORDER-SIZE OF ORDER-RECORD TO WS-AM-AMOUNT.
020300     CALL "ASTMGSR" USING WS-AM-FUNCTION
020400                           WS-AM-ASSET-REC
020500                           WS-AM-AMOUNT
020600                           WS-AM-RETURN-CODE.
020700     IF WS-AM-RETURN-CODE NOT = REC-FOUND
020800         MOVE REC-ERROR TO LK-RETURN-CODE
020900         MOVE "SETTLEMENT POSTING FAILED" TO LK-REJECT-REASON
021000         MOVE "SUBTRACT-SIZE FAILED ON SELL" TO LOGMSG-TEXT
021100         PERFORM 9000-DO-USERLOG-ERR.
021200 3500-EXIT.
021300     EXIT.
021400*****************************************************************
021500* 4000-UPDATE-ORDER-REC  -  MARK THE ORDER MATCHED.  SHOP
021600* CONVENTION: DELETE THEN WRITE RATHER THAN REWRITE.
021700*****************************************************************
021800 4000-UPDATE-ORDER-REC.
021900     SET ORDER-IS-MATCHED OF ORDER-RECORD TO TRUE.
022000     DELETE ORDER-FILE.
022100     IF STATUS-1 NOT = "0"
022200         MOVE REC-ERROR TO LK-RETURN-CODE
022300         MOVE "ORDER UPDATE FAILED" TO LK-REJECT-REASON
022400         MOVE "DELETE FAILED ON MATCH UPDATE" TO LOGMSG-TEXT
022500         PERFORM 9000-DO-USERLOG-ERR
022600         GO TO 4000-EXIT.
022700     WRITE ORDER-RECORD.
022800     IF STATUS-1 NOT = "0"
022900         MOVE REC-ERROR TO LK-RETURN-CODE
023000         MOVE "ORDER UPDATE FAILED" TO LK-REJECT-REASON
023100         MOVE "WRITE FAILED ON MATCH UPDATE" TO LOGMSG-TEXT
023200         PERFORM 9000-DO-USERLOG-ERR
023300     ELSE
023400         MOVE REC-FOUND TO LK-RETURN-CODE
023500         MOVE "ORDER MATCHED AND SETTLED" TO LOGMSG-TEXT
023600         PERFORM 9000-DO-USERLOG.
023700 4000-EXIT.
023800     EXIT.
023900*****************************************************************
024000* AUDIT LOG PARAGRAPHS
024100*****************************************************************
024200 9000-DO-USERLOG.
024300     DISPLAY LOGMSG-TEXT UPON CONSOLE.
024400 9000-DO-USERLOG-ERR.
024500     DISPLAY LOGMSG-TEXT UPON CONSOLE.
