000100*****************************************************************
000200*                                                               *
000300*      L E D G E R   B A T C H   S U B S Y S T E M              *
000400*                                                               *
000500*****************************************************************
000600* ORDSEED  -  CUSTOMER / POSITION INITIALIZATION SERVICE
000700*
000800* FILES A NEW CUSTOMER MASTER RECORD AND FUNDS THE CUSTOMER'S
000900* STARTING TRY POSITION (TOTAL SIZE = USABLE SIZE = THE GIVEN
001000* FUNDING AMOUNT).  CALLED BY ORDRUN ONCE PER "S" TRANSACTION
001100* ON THE DAILY REQUEST FILE -- NORMALLY ONLY PRESENT ON THE
001200* FIRST RUN AGAINST A NEW BOOK OF CUSTOMERS.
001300*
001400* ORIGINALLY A ONE-TIME CUSTOMER LOAD UTILITY, BUILT TO CONVERT
001500* THE PAPER ACCOUNT-OPENING CARDS INTO CUST.MAS WHEN THE LEDGER
001600* SYSTEM FIRST WENT LIVE.  REBUILT IN 2006 IN THE SHAPE OF
001700* STOCKAPP FUNDUPSR.CBL -- SAME READ-OR-INSERT SHAPE FUNDUPSR
001800* USED AGAINST QUOTE.IT, POINTED AT THE CUSTOMER MASTER, WITH
001900* THE TRY FUNDING POSTED THROUGH A CALL TO ASTMGSR RATHER THAN
002000* A SECOND DELETE/WRITE PAIR IN THIS PROGRAM.
002100*****************************************************************
002200* CHANGE LOG
002300*   1992-02-20 DWP  ORIGINAL, REQ CR-1471 (ONE-TIME CONVERSION     CR-1471
002400*                   OF THE PAPER ACCOUNT-OPENING CARD FILE INTO    CR-1471
002500*                   CUST.MAS).                                     CR-1471
002600*   1998-10-15 RJK  Y2K: WINDOWED THE ACCEPT FROM DATE YEAR SO     CR-2210
002700*                   THE SEEDED-DATE STAMP DOES NOT ROLL BACK TO    CR-2210
002800*                   19XX AFTER THE CENTURY TURNS, REQ CR-2210.     CR-2210
002900*   2006-01-18 DWP  REBUILT AS THE REPEATABLE SEED SERVICE         CR-4810
003000*                   CALLED FROM ORDRUN FOR EVERY "S" TRANSACTION,  CR-4810
003100*                   REPLACING THE OLD PAPERWORK PROCESS, REQ       CR-4810
003200*                   CR-4810.                                       CR-4810
003300*   2007-06-04 DWP  FUNDING AMOUNT TAKEN FROM THE SEED             CR-4902
003400*                   TRANSACTION INSTEAD OF A HARD-CODED STARTER    CR-4902
003500*                   BALANCE, REQ CR-4902.                          CR-4902
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.    ORDSEED.
003900 AUTHOR.        D W PARRISH.
004000 INSTALLATION.  BROKERAGE LEDGER SYSTEMS.
004100 DATE-WRITTEN.  1992-02-20.
004200 DATE-COMPILED.
004300 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  USL-486.
004800 OBJECT-COMPUTER.  USL-486.
004900 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CUST-FILE ASSIGN "CUST.MAS"
005400         ORGANIZATION INDEXED
005500         ACCESS DYNAMIC
005600         RECORD KEY CUST-ID OF CUST-RECORD
005700         STATUS FILE-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CUST-FILE; RECORD 182.
006200     COPY CUSTREC.
006300*
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* FILE STATUS
006700*****************************************************************
006800 01  FILE-STATUS.
006900     05  STATUS-1                    PIC X.
007000     05  STATUS-2                    PIC X.
007100*
007200 77  REC-FOUND                       PIC S9(9) COMP-5 VALUE 1.
007300 77  REC-REJECTED                    PIC S9(9) COMP-5 VALUE 4.
007400 77  REC-ERROR                       PIC S9(9) COMP-5 VALUE 9.
007500*****************************************************************
007600* ASTMGSR CALL INTERFACE
007700*****************************************************************
007800 01  WS-AM-FUNCTION                  PIC X(06).
007900 COPY ASSETREC REPLACING ASSET-RECORD BY WS-AM-ASSET-REC.
008000 01  WS-AM-AMOUNT                    PIC S9(17)V99.
008100 01  WS-AM-RETURN-CODE               PIC S9(09) COMP-5.
008200*****************************************************************
008300* TODAY'S DATE, FOR THE SEEDED-DATE STAMP -- W00- WORK AREA.
008400* CENTURY DERIVED BY WINDOW SINCE ACCEPT FROM DATE ONLY RETURNS
008500* A 2-DIGIT YEAR (SAME WINDOW ADOPTED SHOP-WIDE FOR THE 1998
008600* DATE REMEDIATION, REQ CR-4710).
008700*****************************************************************
008800 01  W00-TODAY.
008900     05  W00-TODAY-CCYY              PIC 9(04).
009000     05  W00-TODAY-MM                PIC 9(02).
009100     05  W00-TODAY-DD                PIC 9(02).
009200 01  W00-TODAY-FLAT REDEFINES W00-TODAY PIC 9(08).
009300 01  W00-ACCEPT-DATE.
009400     05  W00-ACCEPT-YY               PIC 9(02).
009500     05  W00-ACCEPT-MM               PIC 9(02).
009600     05  W00-ACCEPT-DD               PIC 9(02).
009700*****************************************************************
009800* LOG MESSAGE DEFINITIONS
009900*****************************************************************
010000 01  LOGMSG.
010100     05  FILLER          PIC X(10) VALUE "ORDSEED =>".
010200     05  LOGMSG-TEXT     PIC X(60).
010300 01  LOGMSG-LEN                      PIC S9(9)  COMP-5.
010400*
010500 LINKAGE SECTION.
010600 COPY ORDREQ REPLACING ORDREQ-RECORD BY LK-ORDREQ.
010700 01  LK-RETURN-CODE                  PIC S9(09) COMP-5.
010800 01  LK-REJECT-REASON                PIC X(40).
010900*
011000 PROCEDURE DIVISION USING LK-ORDREQ
011100                           LK-RETURN-CODE
011200                           LK-REJECT-REASON.
011300*
011400 0000-MAINLINE.
011500     MOVE LENGTH OF LOGMSG TO LOGMSG-LEN.
011600     MOVE ZERO TO LK-RETURN-CODE.
011700     MOVE SPACES TO LK-REJECT-REASON.
011800     PERFORM 1000-STAMP-TODAY.
011900     OPEN I-O CUST-FILE.
012000*
012100     PERFORM 2000-SEED-CUSTOMER.
012200     IF LK-RETURN-CODE NOT = REC-REJECTED
012300         AND LK-RETURN-CODE NOT = REC-ERROR
012400         PERFORM 2500-SEED-TRY-POSITION.
012500*
012600     CLOSE CUST-FILE.
012700     GOBACK.
012800*****************************************************************
012900* 1000-STAMP-TODAY  -  WINDOW THE 2-DIGIT YEAR INTO A FULL
013000* CENTURY FOR THE SEEDED-DATE STAMP.
013100*****************************************************************
013200 1000-STAMP-TODAY.
013300     ACCEPT W00-ACCEPT-DATE FROM DATE.
013400     IF W00-ACCEPT-YY < 50
013500         COMPUTE W00-TODAY-CCYY = 2000 + W00-ACCEPT-YY
013600     ELSE
013700         COMPUTE W00-TODAY-CCYY = 1900 + W00-ACCEPT-YY
013800     END-IF.
013900     MOVE W00-ACCEPT-MM TO W00-TODAY-MM.
014000     MOVE W00-ACCEPT-DD TO W00-TODAY-DD.
014100 1000-EXIT.
014200     EXIT.
014300*****************************************************************
014400* 2000-SEED-CUSTOMER  -  FILE THE NEW CUSTOMER MASTER RECORD
014500*****************************************************************
014600 2000-SEED-CUSTOMER.
014700     MOVE ORDREQ-SD-CUST-ID OF LK-ORDREQ TO CUST-ID
014800                                           OF CUST-RECORD.
014900     READ CUST-FILE.
015000     IF STATUS-1 = "0"
015100         MOVE REC-REJECTED TO LK-RETURN-CODE
015200         MOVE "CUSTOMER ALREADY SEEDED" TO LK-REJECT-REASON
015300         MOVE "REJECTED - DUPLICATE CUSTOMER" TO LOGMSG-TEXT
015400         PERFORM 9000-DO-USERLOG-ERR
015500         GO TO 2000-EXIT
015600     ELSE IF STATUS-1 NOT = "2"
015700         MOVE REC-ERROR TO LK-RETURN-CODE
015800         MOVE "CUSTOMER READ FAILED" TO LK-REJECT-REASON
015900         MOVE "READ FAILED ON SEED LOOKUP" TO LOGMSG-TEXT
016000         PERFORM 9000-DO-USERLOG-ERR
016100         GO TO 2000-EXIT.
016200*
016300     MOVE ORDREQ-SD-USERNAME OF LK-ORDREQ TO CUST-USERNAME
016400                                            OF CUST-RECORD.
016500     MOVE ORDREQ-SD-ROLE OF LK-ORDREQ TO CUST-ROLE
016600                                        OF CUST-RECORD.
016700     MOVE ORDREQ-SD-FIRST-NAME OF LK-ORDREQ TO CUST-FIRST-NAME
016800                                              OF CUST-RECORD.
016900     MOVE ORDREQ-SD-LAST-NAME OF LK-ORDREQ TO CUST-LAST-NAME
017000                                             OF CUST-RECORD.
017100     MOVE ORDREQ-SD-EMAIL OF LK-ORDREQ TO CUST-EMAIL
017200                                          OF CUST-RECORD.
017300     MOVE W00-TODAY-FLAT TO CUST-SEEDED-DATE OF CUST-RECORD.
017400     WRITE CUST-RECORD.
017500     IF STATUS-1 NOT = "0"
017600         MOVE REC-ERROR TO LK-RETURN-CODE
017700         MOVE "CUSTOMER WRITE FAILED" TO LK-REJECT-REASON
017800         MOVE "WRITE FAILED ON CUSTOMER MASTER" TO LOGMSG-TEXT
017900         PERFORM 9000-DO-USERLOG-ERR
018000     ELSE
018100         MOVE REC-FOUND TO LK-RETURN-CODE
018200         MOVE "CUSTOMER SEEDED" TO LOGMSG-TEXT
018300         PERFORM 9000-DO-USERLOG.
018400 2000-EXIT.
018500     EXIT.
018600*****************************************************************
018700* 2500-SEED-TRY-POSITION  -  OPEN THE NEW CUSTOMER'S TRY
018750* POSITION WITH TOTAL AND USABLE SIZE BOTH SET TO THE FUNDING
018800* AMOUNT GIVEN ON THE SEED TRANSACTION
018900*****************************************************************
019000 2500-SEED-TRY-POSITION.
019100     MOVE ORDREQ-SD-CUST-ID OF LK-ORDREQ
019200                            TO ASSET-CUST-ID OF WS-AM-ASSET-REC.
019300     MOVE "TRY       " TO ASSET-SYMBOL OF WS-AM-ASSET-REC.
019400     MOVE "ADDSZ " TO WS-AM-FUNCTION.
019500     MOVE ORDREQ-SD-FUND-AMOUNT OF LK-ORDREQ TO WS-AM-AMOUNT.
019600     CALL "ASTMGSR" USING WS-AM-FUNCTION
019700                           WS-AM-ASSET-REC
019800                           WS-AM-AMOUNT
019900                           WS-AM-RETURN-CODE.
020000     IF WS-AM-RETURN-CODE NOT = REC-FOUND
020100         MOVE REC-ERROR TO LK-RETURN-CODE
020200         MOVE "TRY FUNDING FAILED" TO LK-REJECT-REASON
020300         MOVE "ADD-SIZE FAILED ON TRY FUNDING" TO LOGMSG-TEXT
020400         PERFORM 9000-DO-USERLOG-ERR
020500     ELSE
020600         MOVE "TRY POSITION FUNDED" TO LOGMSG-TEXT
020700         PERFORM 9000-DO-USERLOG.
020800 2500-EXIT.
020900     EXIT.
021000*****************************************************************
021100* AUDIT LOG PARAGRAPHS
021200*****************************************************************
021300 9000-DO-USERLOG.
021400     DISPLAY LOGMSG-TEXT UPON CONSOLE.
021500 9000-DO-USERLOG-ERR.
021600     DISPLAY LOGMSG-TEXT UPON CONSOLE.
