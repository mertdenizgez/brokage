000100*****************************************************************
000200* ORDREQ.CPY
000300* DAILY ORDER-REQUEST TRANSACTION RECORD  -  ORDREQ.DAT, ONE
000400* REQUEST PER LINE, LINE-SEQUENTIAL, PROCESSED IN FILE ORDER BY
000500* ORDRUN.  ORDREQ-TYPE PICKS WHICH OF THE FOUR REQUEST SHAPES
000600* BELOW IS POPULATED; THE SHAPES ARE LAID OVER ONE AREA SO A
000700* SINGLE FIXED RECORD LENGTH SERVES THE WHOLE FILE.
000800*****************************************************************
000900* CHANGE LOG
001000*   2005-09-30 DWP  ORIGINAL LAYOUT, REQ CR-4777 (REPLACES THE     CR-4777
001100*                   OLD STOCKAPP CRT SCREEN INPUT).                CR-4777
001200*   2006-01-18 DWP  ADDED THE SEED REQUEST SHAPE SO ORDSEED        CR-4810
001300*                   COULD SHARE THE SAME TRANSACTION LAYOUT,       CR-4810
001400*                   REQ CR-4810.                                   CR-4810
001500*****************************************************************
001600 01  ORDREQ-RECORD.
001700     05  ORDREQ-TYPE                 PIC X(01).
001800         88  ORDREQ-IS-CREATE             VALUE "C".
001900         88  ORDREQ-IS-MATCH               VALUE "M".
002000         88  ORDREQ-IS-CANCEL               VALUE "X".
002100         88  ORDREQ-IS-SEED                 VALUE "S".
002200     05  ORDREQ-BODY                 PIC X(109).
002300*    ---------------------------------------------------------
002400*    REQUEST TYPE C -- CREATE ORDER
002500*    ---------------------------------------------------------
002600     05  ORDREQ-CREATE REDEFINES ORDREQ-BODY.
002700         10  ORDREQ-CR-ORDER-ID      PIC 9(09).
002800         10  ORDREQ-CR-CUST-ID       PIC 9(09).
002900         10  ORDREQ-CR-SYMBOL        PIC X(10).
003000         10  ORDREQ-CR-SIDE          PIC X(04).
003100         10  ORDREQ-CR-SIZE          PIC 9(15)V99.
003200         10  ORDREQ-CR-PRICE         PIC 9(15)V99.
003300         10  FILLER                  PIC X(43).
003400*    ---------------------------------------------------------
003500*    REQUEST TYPE M -- MATCH (SETTLE) ORDER
003600*    ---------------------------------------------------------
003700     05  ORDREQ-MATCH REDEFINES ORDREQ-BODY.
003800         10  ORDREQ-MT-ORDER-ID      PIC 9(09).
003900         10  FILLER                  PIC X(100).
004000*    ---------------------------------------------------------
004100*    REQUEST TYPE X -- CANCEL ORDER
004200*    ---------------------------------------------------------
004300     05  ORDREQ-CANCEL REDEFINES ORDREQ-BODY.
004400         10  ORDREQ-CX-ORDER-ID      PIC 9(09).
004500         10  ORDREQ-CX-CUST-ID       PIC 9(09).
004600         10  FILLER                  PIC X(91).
004700*    ---------------------------------------------------------
004800*    REQUEST TYPE S -- SEED NEW CUSTOMER
004900*    ---------------------------------------------------------
005000     05  ORDREQ-SEED REDEFINES ORDREQ-BODY.
005100         10  ORDREQ-SD-CUST-ID       PIC 9(09).
005200         10  ORDREQ-SD-USERNAME      PIC X(20).
005300         10  ORDREQ-SD-ROLE          PIC X(08).
005400         10  ORDREQ-SD-FIRST-NAME    PIC X(15).
005500         10  ORDREQ-SD-LAST-NAME     PIC X(15).
005600         10  ORDREQ-SD-EMAIL         PIC X(25).
005700         10  ORDREQ-SD-FUND-AMOUNT   PIC 9(15)V99.
