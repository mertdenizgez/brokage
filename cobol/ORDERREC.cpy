000100*****************************************************************
000200* ORDERREC.CPY
000300* ORDER MASTER RECORD LAYOUT  -  ORDER.MAS (INDEXED, KEY =
000400* ORDER-ID).  ONE ENTRY PER ORDER, FROM CREATION THROUGH
000500* SETTLEMENT OR CANCELLATION.
000600*****************************************************************
000700* CHANGE LOG
000800*   1987-04-02 LMH  ORIGINAL LAYOUT, REQ CR-1108.                  CR-1108
000900*   1990-09-24 LMH  SPLIT ORDER-CREATED-DATE/TIME OUT OF A         CR-1340
001000*                   SINGLE TIMESTAMP FIELD SO THE RANGE-FETCH      CR-1340
001100*                   SORT KEY LINES UP ON A WORD BOUNDARY, REQ      CR-1340
001200*                   CR-1340.                                       CR-1340
001300*   2005-09-30 DWP  ADDED ORDER-STATUS 88-LEVELS AND THE           CR-4777
001400*                   ORDER-SORT-KEY REDEFINES FOR THE SORT          CR-4777
001500*                   VERB USED BY ORDQYSR, REQ CR-4777.             CR-4777
001600*****************************************************************
001700 01  ORDER-RECORD.
001800*    ---------------------------------------------------------
001900*    PRIMARY KEY
002000*    ---------------------------------------------------------
002100     05  ORDER-ID                    PIC 9(09).
002200*    ---------------------------------------------------------
002300*    CREATION TIMESTAMP -- SORT/RANGE KEY
002400*    ---------------------------------------------------------
002500     05  ORDER-TIMESTAMP.
002600         10  ORDER-CREATED-DATE      PIC 9(08).
002700         10  ORDER-CREATED-TIME      PIC 9(06).
002800     05  ORDER-CREATED-DATE-PARTS REDEFINES ORDER-TIMESTAMP.
002900         10  ORDER-CREATED-CCYY      PIC 9(04).
003000         10  ORDER-CREATED-MM        PIC 9(02).
003100         10  ORDER-CREATED-DD        PIC 9(02).
003200         10  FILLER                  PIC 9(06).
003300     05  ORDER-SORT-KEY REDEFINES ORDER-TIMESTAMP
003400                                     PIC 9(14).
003500*    ---------------------------------------------------------
003600*    PARTIES AND INSTRUMENT
003700*    ---------------------------------------------------------
003800     05  ORDER-CUST-ID               PIC 9(09).
003900     05  ORDER-ASSET-SYMBOL          PIC X(10).
004000     05  ORDER-SIDE                  PIC X(04).
004100         88  ORDER-IS-BUY                VALUE "BUY ".
004200         88  ORDER-IS-SELL               VALUE "SELL".
004300*    ---------------------------------------------------------
004400*    SIZE / PRICE -- TOTAL AMOUNT IS DERIVED, NEVER STORED
004500*    ---------------------------------------------------------
004600     05  ORDER-SIZE                  PIC S9(17)V99.
004700     05  ORDER-PRICE                 PIC S9(17)V99.
004800*    ---------------------------------------------------------
004900*    STATE MACHINE
005000*    ---------------------------------------------------------
005100     05  ORDER-STATUS                PIC X(08).
005200         88  ORDER-IS-PENDING            VALUE "PENDING ".
005300         88  ORDER-IS-MATCHED            VALUE "MATCHED ".
005400         88  ORDER-IS-CANCELED           VALUE "CANCELED".
005500     05  ORDER-FILLER                PIC X(14).
