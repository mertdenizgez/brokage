000100*****************************************************************
000200* RPTLINE.CPY
000300* ORDER PROCESSING RUN REPORT LINE LAYOUTS  -  ORDRPT.PRT,
000400* LINE-SEQUENTIAL PRINT FILE WRITTEN BY ORDRUN.  THREE LINE
000500* SHAPES SHARE ONE 132-BYTE PRINT AREA: DETAIL, CUSTOMER
000600* SUBTOTAL, AND THE END-OF-RUN GRAND TOTAL.
000700*****************************************************************
000800* CHANGE LOG
000900*   2005-09-30 DWP  ORIGINAL LAYOUT, REQ CR-4777.                  CR-4777
001000*   2006-01-18 DWP  ADDED THE GRAND-TOTAL SHAPE, REQ CR-4810.      CR-4810
001100*****************************************************************
001200 01  RPT-LINE                        PIC X(132).
001300*    ---------------------------------------------------------
001400*    DETAIL LINE -- ONE PER ORDER REQUEST PROCESSED
001500*    ---------------------------------------------------------
001600 01  RPT-DETAIL-LINE REDEFINES RPT-LINE.
001700     05  RPT-D-CUST-ID                PIC 9(09).
001800     05  FILLER                       PIC X(02).
001900     05  RPT-D-ORDER-ID                PIC 9(09).
002000     05  FILLER                       PIC X(02).
002100     05  RPT-D-ASSET-SYMBOL            PIC X(10).
002200     05  FILLER                       PIC X(02).
002300     05  RPT-D-SIDE                    PIC X(04).
002400     05  FILLER                       PIC X(02).
002500     05  RPT-D-SIZE                    PIC Z,ZZZ,ZZ9.99.
002600     05  FILLER                       PIC X(02).
002700     05  RPT-D-PRICE                   PIC Z,ZZZ,ZZ9.99.
002800     05  FILLER                       PIC X(02).
002900     05  RPT-D-TOTAL-AMOUNT            PIC ZZ,ZZZ,ZZ9.99.
003000     05  FILLER                       PIC X(02).
003100     05  RPT-D-STATUS                  PIC X(08).
003200     05  FILLER                       PIC X(58).
003300*    ---------------------------------------------------------
003400*    CUSTOMER CONTROL-BREAK SUBTOTAL LINE
003500*    ---------------------------------------------------------
003600 01  RPT-SUBTOTAL-LINE REDEFINES RPT-LINE.
003700     05  RPT-S-LABEL                   PIC X(20) VALUE
003800             "   CUSTOMER SUBTOTAL".
003900     05  RPT-S-CUST-ID                 PIC 9(09).
004000     05  FILLER                       PIC X(03).
004100     05  RPT-S-BUY-COUNT                PIC ZZ,ZZ9.
004200     05  FILLER                       PIC X(01).
004300     05  RPT-S-BUY-AMOUNT               PIC ZZ,ZZZ,ZZ9.99.
004400     05  FILLER                       PIC X(03).
004500     05  RPT-S-SELL-COUNT               PIC ZZ,ZZ9.
004600     05  FILLER                       PIC X(01).
004700     05  RPT-S-SELL-AMOUNT              PIC ZZ,ZZZ,ZZ9.99.
004800     05  FILLER                       PIC X(62).
004900*    ---------------------------------------------------------
005000*    END-OF-RUN GRAND TOTAL LINE
005100*    ---------------------------------------------------------
005200 01  RPT-GRAND-TOTAL-LINE REDEFINES RPT-LINE.
005300     05  RPT-G-LABEL                   PIC X(20) VALUE
005400             "RUN GRAND TOTAL     ".
005500     05  RPT-G-PROCESSED                PIC ZZZ,ZZ9.
005600     05  FILLER                       PIC X(02).
005700     05  RPT-G-ACCEPTED                 PIC ZZZ,ZZ9.
005800     05  FILLER                       PIC X(02).
005900     05  RPT-G-REJECTED                 PIC ZZZ,ZZ9.
006000     05  FILLER                       PIC X(02).
006100     05  RPT-G-AMOUNT                   PIC ZZZ,ZZZ,ZZ9.99.
006200     05  FILLER                       PIC X(77).
